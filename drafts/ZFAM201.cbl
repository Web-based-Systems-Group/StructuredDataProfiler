000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZFAM201.
000300 AUTHOR.     Randy Frerking.
000400 INSTALLATION. WALMART LABS - STRUCTURED DATA GROUP.
000500 DATE-WRITTEN. JUNE 1987.
000600 DATE-COMPILED.
000700 SECURITY.   ZFAM INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zFAM - STRUCTURED DATA statistics batch suite.                *
001100*                                                               *
001200* This job reads the nightly crawl's quad dump files (one line  *
001300* per subject/predicate/value/graph quad, quads of the same     *
001400* page already grouped together by the crawl extract step) and  *
001500* produces four tab-delimited usage reports: how many distinct  *
001600* entities, pages, and pay-level domains use each vocabulary,   *
001700* each class (type), and each qualified property.                *
001800*                                                               *
001900* This is the batch/offline half of the zFAM STRUCTURED DATA    *
002000* work - it does not touch the FA## key/file VSAM stores used   *
002100* by the on-line zFAM0nn suite; it is a straight sequential     *
002200* report job run once a night against the crawl extract's       *
002300* output directory.                                              *
002400*                                                               *
002500* Date       UserID    Description                              *
002600* ---------- --------  ---------------------------------------- *
002700* 1987-06-15 RAF       Original coding - vocab/class/prop        *
002800*                      usage counters over one dump file.       *
002900* 1987-07-02 RAF       Added pay-level domain rollup             *
003000*                      (WDCB-1042).                              *
003100* 1987-07-22 RJJ       Property qualification rule corrected -  *
003200*                      class-substring test was backwards       *
003300*                      (WDCB-1058).                              *
003400* 1988-01-11 RAF       class.domains output added (WDCB-1101).  *
003500* 1988-03-30 RJJ       Multi-file batch support - job now walks *
003600*                      a file list instead of one hard-coded    *
003700*                      DD (WDCB-1140).                           *
003800* 1988-09-19 RAF       File-name prefix filter added so a job   *
003900*                      step can rerun a subset of a night's     *
004000*                      dumps (WDCB-1180).                       *
004100* 1989-02-08 RJJ       No-type subject count added to the       *
004200*                      end-of-job summary (WDCB-1201).           *
004300* 1990-05-14 RAF       Vocabulary/class/property table sizes    *
004400*                      raised after WDCB-1288 abended on a      *
004500*                      large night's run.                       *
004600* 1991-11-02 RJJ       Regex type-property mode added - table   *
004700*                      match only, no true regex engine on      *
004800*                      this shop's compiler (WDCB-1330).        *
004900* 1993-04-27 RAF       Domain table cap raised 25 -> 40 per     *
005000*                      key (WDCB-1402).                          *
005100* 1994-08-19 RJJ       Descending-domain-count sort added to    *
005200*                      all three .stats reports (WDCB-1455).    *
005300* 1996-02-06 RAF       Locale-tag cleanup added ahead of parse  *
005400*                      per crawl team request (WDCB-1520).      *
005500* 1998-11-30 RJJ       Y2K SWEEP - no date-sensitive fields in  *
005600*                      this program; WB-JOB-DATE format         *
005700*                      confirmed 4-digit year already.          *
005800* 1999-01-19 RAF       Y2K SWEEP - control card layout          *
005900*                      reviewed, no change required.            *
006000* 2001-06-08 RJJ       Table-full condition now counted and     *
006100*                      reported instead of silently dropped     *
006200*                      (WDCB-1690).                             *
006300* 2004-09-14 RAF       class.domains truncation documented in   *
006400*                      the header - support kept asking why     *
006500*                      counts and column widths disagreed.       *
006600* 2009-03-11 JLK       WDCB-1201 fix - no-type subject count was *
006700*                      bumping once per quad, not once per      *
006800*                      subject; added the distinct-subject set  *
006900*                      3218/3219 use (WDCB-1811).                 *
007000* 2015-06-30 RJJ       Typed-entity total corrected - it was a   *
007100*                      running counter that missed subjects     *
007200*                      typed under more than one class; now      *
007300*                      summed from class.stats NUM-ENTITIES at   *
007400*                      8000-JOB-SUMMARY (WDCB-1875).              *
007500*****************************************************************
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300     SELECT ZFAM-PARMIN   ASSIGN TO ZFAMPARM
008400            ORGANIZATION IS LINE SEQUENTIAL
008500            FILE STATUS  IS WS-PARMIN-STATUS.
008600
008700     SELECT ZFAM-FILELIST ASSIGN TO ZFAMFLST
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS WS-FILELIST-STATUS.
009000
009100     SELECT ZFAM-INFILE   ASSIGN TO DYNAMIC WS-CURRENT-FILE-NAME
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS  IS WS-INFILE-STATUS.
009400
009500     SELECT ZFAM-VOCABOUT ASSIGN TO ZFAMVOUT
009600            ORGANIZATION IS LINE SEQUENTIAL
009700            FILE STATUS  IS WS-VOCABOUT-STATUS.
009800
009900     SELECT ZFAM-CLASSOUT ASSIGN TO ZFAMCOUT
010000            ORGANIZATION IS LINE SEQUENTIAL
010100            FILE STATUS  IS WS-CLASSOUT-STATUS.
010200
010300     SELECT ZFAM-PROPOUT  ASSIGN TO ZFAMPOUT
010400            ORGANIZATION IS LINE SEQUENTIAL
010500            FILE STATUS  IS WS-PROPOUT-STATUS.
010600
010700     SELECT ZFAM-DOMAINOUT ASSIGN TO ZFAMDOUT
010800            ORGANIZATION IS LINE SEQUENTIAL
010900            FILE STATUS  IS WS-DOMAINOUT-STATUS.
011000
011100 DATA DIVISION.
011200 FILE SECTION.
011300 FD  ZFAM-PARMIN
011400     RECORDING MODE IS F.
011500 01  PARM-RECORD.
011600     05  FILLER                   PIC  X(256).
011700
011800 FD  ZFAM-FILELIST
011900     RECORDING MODE IS F.
012000 01  FL-RECORD.
012100     05  FILLER                   PIC  X(256).
012200
012300 FD  ZFAM-INFILE
012400     RECORDING MODE IS V.
012500 01  IN-RECORD.
012600     05  FILLER                   PIC  X(2048).
012700
012800 FD  ZFAM-VOCABOUT
012900     RECORDING MODE IS F.
013000 01  VOCABOUT-RECORD.
013100     05  FILLER                   PIC  X(300).
013200
013300 FD  ZFAM-CLASSOUT
013400     RECORDING MODE IS F.
013500 01  CLASSOUT-RECORD.
013600     05  FILLER                   PIC  X(300).
013700
013800 FD  ZFAM-PROPOUT
013900     RECORDING MODE IS F.
014000 01  PROPOUT-RECORD.
014100     05  FILLER                   PIC  X(300).
014200
014300 FD  ZFAM-DOMAINOUT
014400     RECORDING MODE IS F.
014500 01  DOMAINOUT-RECORD.
014600     05  FILLER                   PIC  X(5000).
014700
014800 WORKING-STORAGE SECTION.
014900
015000*****************************************************************
015100* File status switches - PARMIN/FILELIST/INFILE drive their     *
015200* own EOF logic, the four output files only need OK/NOT-OK.     *
015300*****************************************************************
015400 01  WS-PARMIN-STATUS             PIC  X(02) VALUE SPACES.
015500     88  WS-PARMIN-OK                        VALUE '00'.
015600     88  WS-PARMIN-EOF                       VALUE '10'.
015700 01  WS-FILELIST-STATUS           PIC  X(02) VALUE SPACES.
015800     88  WS-FILELIST-OK                      VALUE '00'.
015900     88  WS-FILELIST-EOF-STAT                VALUE '10'.
016000 01  WS-INFILE-STATUS             PIC  X(02) VALUE SPACES.
016100     88  WS-INFILE-OK                        VALUE '00'.
016200     88  WS-INFILE-EOF-STAT                  VALUE '10'.
016300 01  WS-VOCABOUT-STATUS           PIC  X(02) VALUE SPACES.
016400 01  WS-CLASSOUT-STATUS           PIC  X(02) VALUE SPACES.
016500 01  WS-PROPOUT-STATUS            PIC  X(02) VALUE SPACES.
016600 01  WS-DOMAINOUT-STATUS          PIC  X(02) VALUE SPACES.
016700
016800 01  WS-FILELIST-EOF              PIC  X(01) VALUE 'N'.
016900 01  WS-INFILE-EOF                PIC  X(01) VALUE 'N'.
017000 01  WS-FILE-SELECTED             PIC  X(01) VALUE 'N'.
017100
017200*****************************************************************
017300* Per-file scratch counters, merged into WB-LINES-PARSED/        *
017400* WB-PARSE-ERRORS by 3900-MERGE-FILE-TOTALS at file close.       *
017500*****************************************************************
017600 01  WB-FILE-LINES-PARSED         PIC S9(09) COMP-3 VALUE ZEROES.
017700 01  WB-FILE-PARSE-ERRORS         PIC S9(09) COMP-3 VALUE ZEROES.
017800
017900*****************************************************************
018000* Job configuration - loaded once from ZFAM-PARMIN.  Line 1 is  *
018100* the file-name-selection prefix (SPACES means "all files");    *
018200* line 2 is the regex-mode switch; remaining lines up to        *
018300* WS-MAX-TYPE-PATTERNS are the type-property predicates.        *
018400*****************************************************************
018500 01  WS-FILE-NAME-PREFIX          PIC  X(64) VALUE SPACES.
018600 01  WS-PREFIX-LENGTH             PIC  9(02) COMP VALUE ZEROES.
018700 01  WS-REGEX-MODE                PIC  X(01) VALUE 'N'.
018800     88  WS-REGEX-MODE-ON                    VALUE 'Y'.
018900 01  WS-MAX-TYPE-PATTERNS         PIC  9(02) COMP VALUE 20.
019000 01  WS-TYPE-PATTERN-COUNT        PIC  9(02) COMP VALUE ZEROES.
019100 01  WS-TYPE-PATTERN-TABLE.
019200     05  WS-TYPE-PATTERN OCCURS 20 TIMES
019300                                  PIC  X(256).
019400     05  FILLER                   PIC  X(01).
019500 01  WS-PARM-LINE-NUMBER          PIC  9(02) COMP VALUE ZEROES.
019600
019700 01  WS-CURRENT-FILE-NAME         PIC  X(256) VALUE SPACES.
019800
019900*****************************************************************
020000* URL-run buffer - the quads of one GRAPH value, buffered while *
020100* pass 1 (type discovery) and pass 2 (property tally) run over  *
020200* them.  Capped at 1000 quads; a URL with more than that on one *
020300* dump line is truncated and counted in WB-TABLE-FULL-COUNT.    *
020400*****************************************************************
020500 01  WS-URL-QUAD-COUNT            PIC  9(04) COMP VALUE ZEROES.
020600 01  WS-URL-QUAD-TABLE.
020700     05  WS-URL-QUAD OCCURS 1000 TIMES.
020800         10  WS-UQ-SUBJECT        PIC  X(256).
020900         10  WS-UQ-PREDICATE      PIC  X(256).
021000         10  WS-UQ-VALUE          PIC  X(512).
021100         10  FILLER               PIC  X(004).
021200 01  WS-CURRENT-URL               PIC  X(256) VALUE HIGH-VALUES.
021300 01  WS-CURRENT-DOMAIN            PIC  X(80)  VALUE SPACES.
021400 01  WS-URL-SEQ-NO                PIC  9(09) COMP VALUE ZEROES.
021500
021600*****************************************************************
021700* Pass-1 subject/type table for the URL currently open -        *
021800* SUBJECT -> TYPE-URI, last type quad wins.  WS-QUAD-IX (the    *
021900* subject's slot in WS-URL-QUAD-TABLE) doubles as the small     *
022000* table index the 3233/3243/3253 counter paragraphs use to      *
022100* dedupe subjects per key without storing a 256-byte string.    *
022200*****************************************************************
022300 01  WS-SUBJECT-TYPE-COUNT        PIC  9(04) COMP VALUE ZEROES.
022400 01  WS-SUBJECT-TYPE-TABLE.
022500     05  WS-ST-ENTRY OCCURS 500 TIMES.
022600         10  WS-ST-SUBJECT        PIC  X(256).
022700         10  WS-ST-TYPE-URI       PIC  X(256).
022800         10  WS-ST-HAS-TYPE       PIC  X(01) VALUE 'N'.
022900         10  FILLER               PIC  X(003).
023000
023100 01  WS-SEARCH-IX                 PIC  9(04) COMP.
023200 01  WS-SEARCH-FOUND              PIC  X(01) VALUE 'N'.
023300 01  WS-FOUND-IX                  PIC  9(04) COMP VALUE ZEROES.
023400
023500*****************************************************************
023600* Job-wide distinct-subject set behind WB-NO-TYPE-SUBJECTS -    *
023700* only a subject's FIRST no-type quad bumps the job total; a    *
023800* second no-type quad for the same subject must not inflate the *
023900* end-of-job count (WDCB-1201 asked for a subject count, not a  *
024000* quad count).                                                   *
024100*****************************************************************
024200 01  WS-NOTYPE-SUBJECT-COUNT      PIC  9(04) COMP VALUE ZEROES.
024300 01  WS-NOTYPE-SUBJECT-TABLE.
024400     05  WS-NOTYPE-SUBJECT OCCURS 5000 TIMES
024500                                  PIC  X(256).
024600     05  FILLER                   PIC  X(01).
024700
024800*****************************************************************
024900* The three usage maps - one row per vocab/class/property key,  *
025000* shaped like ZFAMSTC's ST-STAT-ENTRY (written out by hand here *
025100* since an OCCURS row cannot COPY a standalone 01-level book    *
025300*****************************************************************
025400 01  WS-VOCAB-COUNT               PIC  9(04) COMP VALUE ZEROES.
025500 01  WS-VOCAB-TABLE.
025600     05  WS-VOCAB-ENTRY OCCURS 1000 TIMES.
025700         10  WS-VOC-KEY           PIC  X(256).
025800         10  WS-VOC-COUNTERS.
025900             15  WS-VOC-NUM-ENTITIES  PIC S9(09) COMP-3.
026000             15  WS-VOC-NUM-URLS      PIC S9(09) COMP-3.
026100         10  WS-VOC-COUNTERS-PAIR REDEFINES WS-VOC-COUNTERS.
026200             15  WS-VOC-COUNTER OCCURS 2 TIMES
026300                                  PIC S9(09) COMP-3.
026400         10  WS-VOC-NUM-DOMAINS   PIC S9(09) COMP-3.
026500         10  WS-VOC-DOMAIN-COUNT  PIC  9(04) COMP.
026600         10  WS-VOC-DOMAIN-TABLE OCCURS 40 TIMES                  WDCB1402
026700                                  PIC  X(80).
026800         10  WS-VOC-LAST-URL-SEQ  PIC  9(09) COMP.
026900         10  WS-VOC-URL-SUBJ-CNT  PIC  9(04) COMP.
027000         10  WS-VOC-URL-SUBJ-TBL OCCURS 150 TIMES
027100                                  PIC  9(04) COMP.
027200         10  FILLER               PIC  X(020).
027300
027400 01  WS-CLASS-COUNT               PIC  9(04) COMP VALUE ZEROES.
027500 01  WS-CLASS-TABLE.
027600     05  WS-CLASS-ENTRY OCCURS 1000 TIMES.
027700         10  WS-CLS-KEY           PIC  X(256).
027800         10  WS-CLS-COUNTERS.
027900             15  WS-CLS-NUM-ENTITIES  PIC S9(09) COMP-3.
028000             15  WS-CLS-NUM-URLS      PIC S9(09) COMP-3.
028100         10  WS-CLS-COUNTERS-PAIR REDEFINES WS-CLS-COUNTERS.
028200             15  WS-CLS-COUNTER OCCURS 2 TIMES
028300                                  PIC S9(09) COMP-3.
028400         10  WS-CLS-NUM-DOMAINS   PIC S9(09) COMP-3.
028500         10  WS-CLS-DOMAIN-COUNT  PIC  9(04) COMP.
028600         10  WS-CLS-DOMAIN-TABLE OCCURS 40 TIMES                  WDCB1402
028700                                  PIC  X(80).
028800         10  WS-CLS-LAST-URL-SEQ  PIC  9(09) COMP.
028900         10  WS-CLS-URL-SUBJ-CNT  PIC  9(04) COMP.
029000         10  WS-CLS-URL-SUBJ-TBL OCCURS 150 TIMES
029100                                  PIC  9(04) COMP.
029200         10  FILLER               PIC  X(020).
029300
029400 01  WS-PROP-COUNT                PIC  9(04) COMP VALUE ZEROES.
029500 01  WS-PROP-TABLE.
029600     05  WS-PROP-ENTRY OCCURS 3000 TIMES.
029700         10  WS-PRP-KEY           PIC  X(256).
029800         10  WS-PRP-COUNTERS.
029900             15  WS-PRP-NUM-ENTITIES  PIC S9(09) COMP-3.
030000             15  WS-PRP-NUM-URLS      PIC S9(09) COMP-3.
030100         10  WS-PRP-COUNTERS-PAIR REDEFINES WS-PRP-COUNTERS.
030200             15  WS-PRP-COUNTER OCCURS 2 TIMES
030300                                  PIC S9(09) COMP-3.
030400         10  WS-PRP-NUM-DOMAINS   PIC S9(09) COMP-3.
030500         10  WS-PRP-DOMAIN-COUNT  PIC  9(04) COMP.
030600         10  WS-PRP-DOMAIN-TABLE OCCURS 40 TIMES                  WDCB1402
030700                                  PIC  X(80).
030800         10  WS-PRP-LAST-URL-SEQ  PIC  9(09) COMP.
030900         10  WS-PRP-URL-SUBJ-CNT  PIC  9(04) COMP.
031000         10  WS-PRP-URL-SUBJ-TBL OCCURS 150 TIMES
031100                                  PIC  9(04) COMP.
031200         10  FILLER               PIC  X(020).
031300
031400*****************************************************************
031500* Working key handed to whichever 32xx0-ROLL-...-KEY paragraph  *
031600* is about to run - set by the caller just ahead of the PERFORM.*
031700*****************************************************************
031800 01  WS-ROLL-KEY-VALUE            PIC  X(256) VALUE SPACES.
031900
032000*****************************************************************
032100* Scratch fields for line cleaning, parsing, and property       *
032200* qualification.                                                 *
032300*****************************************************************
032400 01  WS-CHAR-IX                   PIC  9(04) COMP.
032500 01  WS-LOCALE-IX                 PIC  9(02) COMP.
032600 01  WS-LINE-LENGTH               PIC  9(04) COMP VALUE ZEROES.
032700 01  WS-SCAN-POS                  PIC  9(04) COMP.
032800 01  WS-SUBJECT-END               PIC  9(04) COMP.
032900 01  WS-PREDICATE-END             PIC  9(04) COMP.
033000 01  WS-VALUE-END                 PIC  9(04) COMP.
033100 01  WS-QUOTED-VALUE              PIC  X(01) VALUE 'N'.
033200 01  WS-GRAPH-LEN                 PIC  9(04) COMP.
033300
033400 01  WS-CLASS-URI                 PIC  X(256) VALUE SPACES.
033500 01  WS-CLASS-KNOWN               PIC  X(01) VALUE 'N'.
033600 01  WS-PROPERTY-KEY              PIC  X(256) VALUE SPACES.
033700 01  WS-VOCAB-KEY                 PIC  X(256) VALUE SPACES.
033800 01  WS-LAST-SLASH-POS            PIC  9(04) COMP.
033900 01  WS-CONTAINS-CLASS            PIC  X(01) VALUE 'N'.
034000 01  WS-MICRODATA-ITEM-URI        PIC  X(48) VALUE
034100     'http://www.w3.org/1999/xhtml/microdata#item'.
034200
034300 01  WS-QUAD-IX                   PIC  9(04) COMP.
034400
034500*****************************************************************
034600* Sort/report scratch - descending domain-count insertion sort  *
034700* and the running end-of-job summary counters/messages.         *
034800*****************************************************************
034900 01  WS-SORT-I                    PIC  9(04) COMP.
035000 01  WS-SORT-J                    PIC  9(04) COMP.
035100
035200*****************************************************************
035300* DOMAIN-OF scratch - reduces a GRAPH URL down to a host, then   *
035400* to a pay-level (registrable) domain using WV-SUFFIX-TABLE.    *
035500*****************************************************************
035600 01  WS-DOMAIN-WORK               PIC  X(256) VALUE SPACES.
035700 01  WS-HOST-START                PIC  9(04) COMP.
035800 01  WS-HOST-END                  PIC  9(04) COMP.
035900 01  WS-HOST-NAME                 PIC  X(256) VALUE SPACES.
036000 01  WS-HOST-LEN                  PIC  9(04) COMP.
036100 01  WS-DOT-1                     PIC  9(04) COMP.
036200 01  WS-DOT-2                     PIC  9(04) COMP.
036300 01  WS-DOT-3                     PIC  9(04) COMP.
036400 01  WS-DOT-COUNT                 PIC  9(02) COMP.
036500 01  WS-CANDIDATE-SUFFIX          PIC  X(16) VALUE SPACES.
036600
036700*****************************************************************
036800* Descending-NUM-DOMAINS index sort for the three .stats reports*
036900* (WDCB-1455) - a straight insertion sort over an index array,   *
037000* so the big vocab/class/prop rows themselves never move.        *
037100*****************************************************************
037200 01  WS-SORT-INDEX-TABLE.
037300     05  WS-SORT-INDEX OCCURS 3000 TIMES
037400                                  PIC  9(04) COMP.
037500     05  FILLER                   PIC  X(01).
037600 01  WS-SORT-HOLD-IX              PIC  9(04) COMP.
037700 01  WS-ED-COUNT1                 PIC  ZZZZZZZZ9.
037800 01  WS-ED-COUNT2                 PIC  ZZZZZZZZ9.
037900 01  WS-ED-COUNT3                 PIC  ZZZZZZZZ9.
038000 01  WS-DOM-PTR                   PIC  9(04) COMP.
038100
038200 01  WS-TRIM-IX                   PIC  9(13) COMP.
038300
038400 COPY ZFAMQDC.
038500 COPY ZFAMVOC.
038600 COPY ZFAMBEH.
038700
038800 PROCEDURE DIVISION.
038900
039000*****************************************************************
039100* Main process.                                                 *
039200*****************************************************************
039300     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
039400     PERFORM 2000-PROCESS-ONE-FILE    THRU 2000-EXIT
039500             WITH TEST AFTER
039600             UNTIL WS-FILELIST-EOF EQUAL 'Y'.
039700     PERFORM 7000-WRITE-REPORTS       THRU 7000-EXIT.
039800     PERFORM 8000-JOB-SUMMARY         THRU 8000-EXIT.
039900     STOP RUN.
040000
040100*****************************************************************
040200* Load job configuration from ZFAM-PARMIN, zero every counter   *
040300* and table, and open the file-selection list.                 *
040400*****************************************************************
040500 1000-INITIALIZE.
040600     MOVE ZEROES TO WB-LINES-PARSED WB-PARSE-ERRORS
040700                     WB-TYPED-ENTITIES WB-NO-TYPE-SUBJECTS
040800                     WB-TABLE-FULL-COUNT
040900                     WS-VOCAB-COUNT WS-CLASS-COUNT WS-PROP-COUNT
041000                     WS-URL-SEQ-NO.
041100
041200     OPEN INPUT ZFAM-PARMIN.
041300     IF NOT WS-PARMIN-OK
041400         DISPLAY 'ZFAM201 - ZFAMPARM DID NOT OPEN, DEFAULTS USED'
041500     ELSE
041600         PERFORM 1010-READ-PARM   THRU 1010-EXIT
041700         PERFORM 1010-READ-PARM   THRU 1010-EXIT
041800         PERFORM 1020-READ-TYPE-PATTERN  THRU 1020-EXIT
041900             WITH TEST AFTER
042000             UNTIL WS-PARMIN-EOF
042100         CLOSE ZFAM-PARMIN.
042200
042300     OPEN INPUT ZFAM-FILELIST.
042400     IF NOT WS-FILELIST-OK
042500         DISPLAY 'ZFAM201 - ZFAMFLST DID NOT OPEN, JOB ENDING'
042600         MOVE 'Y' TO WS-FILELIST-EOF.
042700
042800 1000-EXIT.
042900     EXIT.
043000
043100*****************************************************************
043200* Read one ZFAM-PARMIN line - line 1 is the file-name prefix,   *
043300* line 2 is the regex-mode switch.  Called twice from           *
043400* 1000-INITIALIZE before the type-pattern loop starts.           *
043500*****************************************************************
043600 1010-READ-PARM.
043700     ADD 1 TO WS-PARM-LINE-NUMBER.
043800     READ ZFAM-PARMIN
043900         AT END
044000             SET WS-PARMIN-EOF TO TRUE
044100         NOT AT END
044200             IF WS-PARM-LINE-NUMBER EQUAL 1
044300                 MOVE PARM-RECORD(1:64) TO WS-FILE-NAME-PREFIX
044400             ELSE
044500                 IF PARM-RECORD(1:1) EQUAL 'Y'
044600                     MOVE 'Y' TO WS-REGEX-MODE
044700                 ELSE
044800                     MOVE 'N' TO WS-REGEX-MODE.
044900 1010-EXIT.
045000     EXIT.
045100
045200*****************************************************************
045300* Read one type-property pattern line into WS-TYPE-PATTERN-     *
045400* TABLE, up to WS-MAX-TYPE-PATTERNS entries.                    *
045500*****************************************************************
045600 1020-READ-TYPE-PATTERN.
045700     READ ZFAM-PARMIN
045800         AT END
045900             SET WS-PARMIN-EOF TO TRUE
046000         NOT AT END
046100             IF WS-TYPE-PATTERN-COUNT LESS THAN
046200                WS-MAX-TYPE-PATTERNS
046300                 ADD 1 TO WS-TYPE-PATTERN-COUNT
046400                 MOVE PARM-RECORD(1:256)
046500                      TO WS-TYPE-PATTERN(WS-TYPE-PATTERN-COUNT)
046600             ELSE
046700                 ADD 1 TO WB-TABLE-FULL-COUNT.
046800 1020-EXIT.
046900     EXIT.
047000
047100*****************************************************************
047200* Shared no-op scan step - every PERFORM ... VARYING ... UNTIL   *
047300* loop in this program that only needs to advance an index      *
047400* (find a delimiter, a quote, a dot) drives this paragraph      *
047500* rather than looping in-line, per shop coding standard S-114.  *
047600*****************************************************************
047700 9500-SCAN-NOOP.
047800     CONTINUE.
047900 9500-EXIT.
048000     EXIT.
048100
048200*****************************************************************
048300* Open one candidate dump file, read and group its quads by     *
048400* GRAPH, close it, and merge its file-scoped counters into the  *
048500* job-wide totals.  Skips the file entirely if it does not      *
048600* match WS-FILE-NAME-PREFIX or will not OPEN.                   *
048700*****************************************************************
048800 2000-PROCESS-ONE-FILE.
048900     PERFORM 1100-SELECT-FILE     THRU 1100-EXIT.
049000
049100     IF WS-FILELIST-EOF NOT EQUAL 'Y'
049200     AND WS-FILE-SELECTED EQUAL 'Y'
049300         MOVE ZEROES        TO WB-FILE-LINES-PARSED
049400                                WB-FILE-PARSE-ERRORS
049500         MOVE HIGH-VALUES   TO WS-CURRENT-URL
049600         MOVE ZEROES        TO WS-URL-QUAD-COUNT
049700         MOVE 'N'           TO WS-INFILE-EOF
049800         OPEN INPUT ZFAM-INFILE
049900         IF NOT WS-INFILE-OK
050000             DISPLAY 'ZFAM201 - COULD NOT OPEN '
050100                     WS-CURRENT-FILE-NAME
050200         ELSE
050300             PERFORM 2050-READ-AND-GROUP  THRU 2050-EXIT
050400                 WITH TEST AFTER
050500                 UNTIL WS-INFILE-EOF EQUAL 'Y'
050600             IF WS-URL-QUAD-COUNT GREATER THAN ZEROES
050700                 PERFORM 3000-PROCESS-URL-GROUP THRU 3000-EXIT
050800             CLOSE ZFAM-INFILE
050900             PERFORM 3900-MERGE-FILE-TOTALS THRU 3900-EXIT.
051000
051100 2000-EXIT.
051200     EXIT.
051300
051400*****************************************************************
051500* Read one candidate file name from ZFAM-FILELIST (a list of    *
051600* the input directory's members, built by the JCL step ahead    *
051700* of this one - COBOL has no portable directory scan) and       *
051800* check it against WS-FILE-NAME-PREFIX.  A blank prefix selects *
051900* every file.                                                    *
052000*****************************************************************
052100 1100-SELECT-FILE.
052200     MOVE 'N' TO WS-FILE-SELECTED.
052300     READ ZFAM-FILELIST
052400         AT END
052500             MOVE 'Y' TO WS-FILELIST-EOF
052600         NOT AT END
052700             MOVE FL-RECORD TO WS-CURRENT-FILE-NAME
052800             IF WS-FILE-NAME-PREFIX EQUAL SPACES
052900                 MOVE 'Y' TO WS-FILE-SELECTED
053000             ELSE
053100                 PERFORM 1110-CHECK-PREFIX THRU 1110-EXIT.
053200 1100-EXIT.
053300     EXIT.
053400
053500 1110-CHECK-PREFIX.
053600     MOVE ZEROES TO WS-PREFIX-LENGTH.
053700     PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
053800             VARYING WS-CHAR-IX FROM 64 BY -1
053900             UNTIL WS-CHAR-IX EQUAL ZEROES
054000             OR WS-FILE-NAME-PREFIX(WS-CHAR-IX:1) NOT EQUAL SPACE.
054100     MOVE WS-CHAR-IX TO WS-PREFIX-LENGTH.
054200     IF WS-PREFIX-LENGTH GREATER THAN ZEROES
054300         IF WS-CURRENT-FILE-NAME(1:WS-PREFIX-LENGTH) EQUAL
054400            WS-FILE-NAME-PREFIX(1:WS-PREFIX-LENGTH)
054500             MOVE 'Y' TO WS-FILE-SELECTED.
054600 1110-EXIT.
054700     EXIT.
054800
054900*****************************************************************
055000* Read the next INFILE line, clean it, parse it into a quad,    *
055100* and either buffer it into the current URL group or close out  *
055200* the group just finished and start a new one.                 *
055300*****************************************************************
055400 2050-READ-AND-GROUP.
055500     PERFORM 2100-READ-LINE       THRU 2100-EXIT.
055600     IF WS-INFILE-EOF NOT EQUAL 'Y'
055700         PERFORM 2200-PARSE-QUAD  THRU 2200-EXIT
055800         IF WQ-PARSE-OK
055900             IF WQ-GRAPH NOT EQUAL WS-CURRENT-URL
056000                 IF WS-CURRENT-URL NOT EQUAL HIGH-VALUES
056100                     PERFORM 3000-PROCESS-URL-GROUP THRU 3000-EXIT
056200                 MOVE WQ-GRAPH TO WS-CURRENT-URL
056300                 MOVE ZEROES   TO WS-URL-QUAD-COUNT
056400             PERFORM 2260-BUFFER-QUAD THRU 2260-EXIT.
056500 2050-EXIT.
056600     EXIT.
056700
056800 2100-READ-LINE.
056900     READ ZFAM-INFILE INTO WQ-RAW-LINE
057000         AT END
057100             MOVE 'Y' TO WS-INFILE-EOF
057200         NOT AT END
057300             PERFORM 2110-CLEAN-LINE THRU 2110-EXIT.
057400 2100-EXIT.
057500     EXIT.
057600
057700*****************************************************************
057800* Line cleaning, mandatory and unconditional - strip everything *
057900* outside printable ASCII, then apply the nine fixed locale-tag *
058000* substitutions in the order the crawl team specified.  Each    *
058100* substitution is a literal-substring replace, never a regex.   *
058200*****************************************************************
058300 2110-CLEAN-LINE.
058400     PERFORM 2111-STRIP-CHAR THRU 2111-EXIT
058500             VARYING WS-CHAR-IX FROM 1 BY 1
058600             UNTIL WS-CHAR-IX GREATER THAN 2048.
058700
058800     PERFORM 2112-APPLY-LOCALE-TAG THRU 2112-EXIT
058900             VARYING WS-LOCALE-IX FROM 1 BY 1
059000             UNTIL WS-LOCALE-IX GREATER THAN 9.
059100 2110-EXIT.
059200     EXIT.
059300
059400*****************************************************************
059500* Blank out anything outside printable ASCII at WS-CHAR-IX.     *
059600*****************************************************************
059700 2111-STRIP-CHAR.
059800     IF WQ-RAW-LINE(WS-CHAR-IX:1) LESS THAN SPACE
059900     OR WQ-RAW-LINE(WS-CHAR-IX:1) GREATER THAN '~'
060000         MOVE SPACE TO WQ-RAW-LINE(WS-CHAR-IX:1).
060100 2111-EXIT.
060200     EXIT.
060300
060400*****************************************************************
060500* Apply one WV-LOCALE-FROM/WV-LOCALE-TO substitution pair.       *
060600*****************************************************************
060700 2112-APPLY-LOCALE-TAG.
060800     INSPECT WQ-RAW-LINE REPLACING ALL
060900             WV-LOCALE-FROM(WS-LOCALE-IX)
061000             BY WV-LOCALE-TO(WS-LOCALE-IX).
061100 2112-EXIT.
061200     EXIT.
061300
061400*****************************************************************
061500* Parse a cleaned line of the form                              *
061600*   <SUBJECT> <PREDICATE> <VALUE> <GRAPH> .                     *
061700* into WQ-QUAD-RECORD.  VALUE may be a quoted literal (which    *
061800* may itself contain spaces) or a bare URI token.                *
061900*****************************************************************
062000 2200-PARSE-QUAD.
062100     SET WQ-PARSE-OK TO TRUE.
062200     MOVE SPACES TO WQ-QUAD-RECORD.
062300
062400     PERFORM 2210-FIND-SUBJECT-END    THRU 2210-EXIT.
062500     IF WQ-PARSE-OK
062600         PERFORM 2220-FIND-PREDICATE-END  THRU 2220-EXIT.
062700     IF WQ-PARSE-OK
062800         PERFORM 2230-FIND-VALUE-END      THRU 2230-EXIT.
062900     IF WQ-PARSE-OK
063000         COMPUTE WS-GRAPH-LEN = 2047 - WS-VALUE-END
063100         IF WS-GRAPH-LEN GREATER THAN 256
063200             MOVE 256 TO WS-GRAPH-LEN.
063300     IF WQ-PARSE-OK AND WS-GRAPH-LEN LESS THAN 1
063400         SET WQ-PARSE-ERROR TO TRUE.
063500     IF WQ-PARSE-OK
063600         MOVE WQ-RAW-LINE(WS-VALUE-END + 2:WS-GRAPH-LEN)
063700              TO WQ-GRAPH
063800         PERFORM 2240-TRIM-GRAPH          THRU 2240-EXIT.
063900
064000     IF WQ-PARSE-OK
064100         ADD 1 TO WB-FILE-LINES-PARSED
064200     ELSE
064300         ADD 1 TO WB-FILE-PARSE-ERRORS.
064400 2200-EXIT.
064500     EXIT.
064600
064700 2210-FIND-SUBJECT-END.
064800     MOVE ZEROES TO WS-SUBJECT-END.
064900     PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
065000             VARYING WS-SCAN-POS FROM 1 BY 1
065100             UNTIL WS-SCAN-POS GREATER THAN 2048
065200             OR WQ-RAW-LINE(WS-SCAN-POS:1) EQUAL SPACE.
065300     IF WS-SCAN-POS GREATER THAN 2048 OR WS-SCAN-POS EQUAL 1
065400         SET WQ-PARSE-ERROR TO TRUE
065500     ELSE
065600         MOVE WS-SCAN-POS TO WS-SUBJECT-END
065700         MOVE WQ-RAW-LINE(1:WS-SCAN-POS - 1) TO WQ-SUBJECT.
065800 2210-EXIT.
065900     EXIT.
066000
066100 2220-FIND-PREDICATE-END.
066200     PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
066300             VARYING WS-SCAN-POS FROM WS-SUBJECT-END + 1 BY 1
066400             UNTIL WS-SCAN-POS GREATER THAN 2048
066500             OR WQ-RAW-LINE(WS-SCAN-POS:1) EQUAL SPACE.
066600     IF WS-SCAN-POS GREATER THAN 2048
066700         SET WQ-PARSE-ERROR TO TRUE
066800     ELSE
066900         MOVE WS-SCAN-POS TO WS-PREDICATE-END
067000         MOVE WQ-RAW-LINE(WS-SUBJECT-END + 1:
067100              WS-SCAN-POS - WS-SUBJECT-END - 1) TO WQ-PREDICATE.
067200 2220-EXIT.
067300     EXIT.
067400
067500*****************************************************************
067600* Locate the end of the VALUE token, honouring an opening quote *
067700* as a literal-with-embedded-spaces marker.                     *
067800*****************************************************************
067900 2230-FIND-VALUE-END.
068000     MOVE 'N' TO WS-QUOTED-VALUE.
068100     IF WQ-RAW-LINE(WS-PREDICATE-END + 1:1) EQUAL '"'
068200         MOVE 'Y' TO WS-QUOTED-VALUE
068300         PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
068400                 VARYING WS-SCAN-POS FROM WS-PREDICATE-END + 2
068500                 BY 1
068600                 UNTIL WS-SCAN-POS GREATER THAN 2048
068700                 OR WQ-RAW-LINE(WS-SCAN-POS:1) EQUAL '"'
068800     ELSE
068900         PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
069000                 VARYING WS-SCAN-POS FROM WS-PREDICATE-END + 1
069100                 BY 1
069200                 UNTIL WS-SCAN-POS GREATER THAN 2048
069300                 OR WQ-RAW-LINE(WS-SCAN-POS:1) EQUAL SPACE
069400         COMPUTE WS-SCAN-POS = WS-SCAN-POS - 1.
069500
069600     IF WS-SCAN-POS GREATER THAN 2048
069700         SET WQ-PARSE-ERROR TO TRUE
069800     ELSE
069900         MOVE WS-SCAN-POS TO WS-VALUE-END
070000         IF WS-QUOTED-VALUE EQUAL 'Y'
070100             MOVE WQ-RAW-LINE(WS-PREDICATE-END + 2:
070200                  WS-SCAN-POS - WS-PREDICATE-END - 2) TO WQ-VALUE
070300         ELSE
070400             MOVE WQ-RAW-LINE(WS-PREDICATE-END + 1:
070500                  WS-SCAN-POS - WS-PREDICATE-END) TO WQ-VALUE.
070600 2230-EXIT.
070700     EXIT.
070800
070900*****************************************************************
071000* WQ-GRAPH was moved raw at 2200; trim the trailing " ." quad   *
071100* terminator and any trailing spaces left by 2110-CLEAN-LINE.   *
071200*****************************************************************
071300 2240-TRIM-GRAPH.
071400     PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
071500             VARYING WS-CHAR-IX FROM 256 BY -1
071600             UNTIL WS-CHAR-IX EQUAL ZEROES
071700             OR WQ-GRAPH(WS-CHAR-IX:1) NOT EQUAL SPACE.
071800     IF WS-CHAR-IX GREATER THAN ZEROES
071900     AND WQ-GRAPH(WS-CHAR-IX:1) EQUAL '.'
072000         MOVE SPACE TO WQ-GRAPH(WS-CHAR-IX:1)
072100         PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
072200                 VARYING WS-CHAR-IX FROM WS-CHAR-IX - 1 BY -1
072300                 UNTIL WS-CHAR-IX EQUAL ZEROES
072400                 OR WQ-GRAPH(WS-CHAR-IX:1) NOT EQUAL SPACE.
072500     IF WS-CHAR-IX EQUAL ZEROES OR WQ-GRAPH EQUAL SPACES
072600         SET WQ-PARSE-ERROR TO TRUE.
072700 2240-EXIT.
072800     EXIT.
072900
073000*****************************************************************
073100* Append the parsed quad to the current URL's buffer, unless    *
073200* the 1000-entry cap has already been hit.                      *
073300*****************************************************************
073400 2260-BUFFER-QUAD.
073500     IF WS-URL-QUAD-COUNT LESS THAN 1000
073600         ADD 1 TO WS-URL-QUAD-COUNT
073700         MOVE WQ-SUBJECT   TO WS-UQ-SUBJECT(WS-URL-QUAD-COUNT)
073800         MOVE WQ-PREDICATE TO WS-UQ-PREDICATE(WS-URL-QUAD-COUNT)
073900         MOVE WQ-VALUE     TO WS-UQ-VALUE(WS-URL-QUAD-COUNT)
074000     ELSE
074100         ADD 1 TO WB-TABLE-FULL-COUNT.                            WDCB1690
074200 2260-EXIT.
074300     EXIT.
074400
074500*****************************************************************
074600* Close out one URL's worth of buffered quads - derive the      *
074700* domain (discarding the URL entirely if none can be derived),  *
074800* run pass 1 (type discovery) then pass 2 (property tally), and *
074900* bump the URL sequence number used to dedupe NUM-URLS/subject  *
075000* counts against the stat tables.                                *
075100*****************************************************************
075200 3000-PROCESS-URL-GROUP.
075300     ADD 1 TO WS-URL-SEQ-NO.
075400     MOVE ZEROES TO WS-SUBJECT-TYPE-COUNT.
075500     PERFORM 2700-DOMAIN-OF   THRU 2700-EXIT.
075600
075700     IF WS-CURRENT-DOMAIN NOT EQUAL SPACES
075800         PERFORM 3100-FIND-TYPES         THRU 3100-EXIT
075900                 VARYING WS-QUAD-IX FROM 1 BY 1
076000                 UNTIL WS-QUAD-IX GREATER THAN WS-URL-QUAD-COUNT
076100         PERFORM 3200-TALLY-PROPERTIES   THRU 3200-EXIT
076200                 VARYING WS-QUAD-IX FROM 1 BY 1
076300                 UNTIL WS-QUAD-IX GREATER THAN WS-URL-QUAD-COUNT.
076400 3000-EXIT.
076500     EXIT.
076600
076700*****************************************************************
076800* Pass 1 - every quad whose predicate is a type predicate       *
076900* records SUBJECT -> TYPE-URI (last one wins) and adds the      *
077000* subject to that class's distinct-entity tally for this URL.  *
077100*****************************************************************
077200 3100-FIND-TYPES.
077300     MOVE WS-UQ-PREDICATE(WS-QUAD-IX) TO WQ-PREDICATE.
077400     PERFORM 2250-IS-TYPE-PREDICATE  THRU 2250-EXIT.
077500     IF WQ-PARSE-OK
077600         MOVE WS-UQ-SUBJECT(WS-QUAD-IX) TO WQ-SUBJECT
077700         PERFORM 3110-STORE-SUBJECT-TYPE THRU 3110-EXIT.
077800 3100-EXIT.
077900     EXIT.
078000
078100*****************************************************************
078200* Find or add WQ-SUBJECT in WS-SUBJECT-TYPE-TABLE and record    *
078300* the type value (the last type quad for a subject wins).      *
078400*****************************************************************
078500 3110-STORE-SUBJECT-TYPE.
078600     MOVE 'N' TO WS-SEARCH-FOUND.
078700     PERFORM 3111-MATCH-SUBJECT-TYPE THRU 3111-EXIT
078800             VARYING WS-SEARCH-IX FROM 1 BY 1
078900             UNTIL WS-SEARCH-IX GREATER THAN WS-SUBJECT-TYPE-COUNT
079000             OR WS-SEARCH-FOUND EQUAL 'Y'.
079100     IF WS-SEARCH-FOUND EQUAL 'N'
079200         IF WS-SUBJECT-TYPE-COUNT LESS THAN 500
079300             ADD 1 TO WS-SUBJECT-TYPE-COUNT
079400             MOVE WS-SUBJECT-TYPE-COUNT TO WS-SEARCH-IX
079500             MOVE WQ-SUBJECT TO WS-ST-SUBJECT(WS-SEARCH-IX)
079600         ELSE
079700             ADD 1 TO WB-TABLE-FULL-COUNT
079800             GO TO 3110-EXIT.
079900     MOVE WS-UQ-VALUE(WS-QUAD-IX) TO WS-ST-TYPE-URI(WS-SEARCH-IX)
080000     MOVE 'Y' TO WS-ST-HAS-TYPE(WS-SEARCH-IX).
080100 3110-EXIT.
080200     EXIT.
080300
080400*****************************************************************
080500* Does WS-SUBJECT-TYPE-TABLE(WS-SEARCH-IX) match WQ-SUBJECT?    *
080600*****************************************************************
080700 3111-MATCH-SUBJECT-TYPE.
080800     IF WS-ST-SUBJECT(WS-SEARCH-IX) EQUAL WQ-SUBJECT
080900         MOVE 'Y' TO WS-SEARCH-FOUND.
081000 3111-EXIT.
081100     EXIT.
081200
081300*****************************************************************
081400* Pass 2 - for every quad, resolve its property key (qualifying *
081500* it against the subject's class when the rule calls for it),  *
081600* derive the quad's vocabulary from either the type value       *
081700* (type quads) or the resolved key (everything else), and roll  *
081800* every touched vocab/class/prop key's entity/URL/domain tally  *
081900* for this URL into the job-wide table.                         *
082000*****************************************************************
082100 3200-TALLY-PROPERTIES.
082200     MOVE WS-UQ-SUBJECT(WS-QUAD-IX)   TO WQ-SUBJECT.
082300     MOVE WS-UQ-PREDICATE(WS-QUAD-IX) TO WQ-PREDICATE.
082400     MOVE WS-UQ-VALUE(WS-QUAD-IX)     TO WQ-VALUE.
082500     PERFORM 2250-IS-TYPE-PREDICATE   THRU 2250-EXIT.
082600
082700     IF WQ-PARSE-OK
082800         MOVE WQ-VALUE           TO WS-ROLL-KEY-VALUE
082900         PERFORM 3240-ROLL-CLASS-KEY THRU 3240-EXIT
083000         MOVE WQ-VALUE           TO WS-VOCAB-KEY
083100         PERFORM 2600-VOCAB-OF   THRU 2600-EXIT
083200         MOVE WS-VOCAB-KEY       TO WS-ROLL-KEY-VALUE
083300         PERFORM 3230-ROLL-VOCAB-KEY THRU 3230-EXIT
083400     ELSE
083500         PERFORM 3210-QUALIFY-PROPERTY   THRU 3210-EXIT
083600         MOVE WS-PROPERTY-KEY    TO WS-ROLL-KEY-VALUE
083700         PERFORM 3250-ROLL-PROP-KEY  THRU 3250-EXIT
083800         MOVE WS-PROPERTY-KEY    TO WS-VOCAB-KEY
083900         PERFORM 2600-VOCAB-OF   THRU 2600-EXIT
084000         MOVE WS-VOCAB-KEY       TO WS-ROLL-KEY-VALUE
084100         PERFORM 3230-ROLL-VOCAB-KEY THRU 3230-EXIT.
084200 3200-EXIT.
084300     EXIT.
084400
084500*****************************************************************
084600* Property qualification rule (per crawl team's WDCB-1058       *
084700* writeup) - decides the property key used for a non-type quad. *
084800*****************************************************************
084900 3210-QUALIFY-PROPERTY.
085000     MOVE 'N' TO WS-CLASS-KNOWN.
085100     MOVE SPACES TO WS-CLASS-URI.
085200     PERFORM 3211-MATCH-SUBJECT-CLASS THRU 3211-EXIT
085300             VARYING WS-SEARCH-IX FROM 1 BY 1
085400             UNTIL WS-SEARCH-IX GREATER THAN WS-SUBJECT-TYPE-COUNT
085500             OR WS-CLASS-KNOWN EQUAL 'Y'.
085600
085700     IF WS-CLASS-KNOWN EQUAL 'N'
085800         MOVE WQ-PREDICATE TO WS-PROPERTY-KEY
085900         IF WQ-PREDICATE NOT EQUAL WS-MICRODATA-ITEM-URI
086000             PERFORM 3218-ADD-NOTYPE-SUBJECT THRU 3218-EXIT       WDCB1201
086100     ELSE
086200         PERFORM 3215-CLASS-IN-PREDICATE THRU 3215-EXIT
086300         IF WS-CONTAINS-CLASS EQUAL 'Y'
086400             MOVE WQ-PREDICATE TO WS-PROPERTY-KEY
086500         ELSE
086600             PERFORM 3216-LAST-PATH-SEGMENT THRU 3216-EXIT
086700             STRING WS-CLASS-URI  DELIMITED BY SPACE
086800                    '/'           DELIMITED BY SIZE
086900                    WQ-PREDICATE(WS-LAST-SLASH-POS + 1:256)
087000                                  DELIMITED BY SPACE
087100                    INTO WS-PROPERTY-KEY.
087200 3210-EXIT.
087300     EXIT.
087400
087500*****************************************************************
087600* Does WS-SUBJECT-TYPE-TABLE(WS-SEARCH-IX) hold WQ-SUBJECT's    *
087700* type?                                                          *
087800*****************************************************************
087900 3211-MATCH-SUBJECT-CLASS.
088000     IF WS-ST-SUBJECT(WS-SEARCH-IX) EQUAL WQ-SUBJECT
088100     AND WS-ST-HAS-TYPE(WS-SEARCH-IX) EQUAL 'Y'
088200         MOVE WS-ST-TYPE-URI(WS-SEARCH-IX) TO WS-CLASS-URI
088300         MOVE 'Y' TO WS-CLASS-KNOWN.
088400 3211-EXIT.
088500     EXIT.
088600
088700*****************************************************************
088800* Does WQ-PREDICATE contain WS-CLASS-URI as a substring?         *
088900*****************************************************************
089000 3215-CLASS-IN-PREDICATE.
089100     MOVE 'N' TO WS-CONTAINS-CLASS.
089200     INSPECT WQ-PREDICATE TALLYING WS-TRIM-IX
089300             FOR ALL WS-CLASS-URI.
089400     IF WS-TRIM-IX GREATER THAN ZEROES
089500         MOVE 'Y' TO WS-CONTAINS-CLASS.
089600     MOVE ZEROES TO WS-TRIM-IX.
089700 3215-EXIT.
089800     EXIT.
089900
090000*****************************************************************
090100* Locate the last '/' in WQ-PREDICATE ahead of the final path   *
090200* segment.                                                       *
090300*****************************************************************
090400 3216-LAST-PATH-SEGMENT.
090500     MOVE ZEROES TO WS-LAST-SLASH-POS.
090600     PERFORM 3217-CHECK-SLASH-CHAR THRU 3217-EXIT
090700             VARYING WS-CHAR-IX FROM 1 BY 1
090800             UNTIL WS-CHAR-IX GREATER THAN 256.
090900 3216-EXIT.
091000     EXIT.
091100
091200*****************************************************************
091300* Remember WS-CHAR-IX if WQ-PREDICATE holds a '/' there - the    *
091400* loop runs to completion so the LAST slash position wins.       *
091500*****************************************************************
091600 3217-CHECK-SLASH-CHAR.
091700     IF WQ-PREDICATE(WS-CHAR-IX:1) EQUAL '/'
091800         MOVE WS-CHAR-IX TO WS-LAST-SLASH-POS.
091900 3217-EXIT.
092000     EXIT.
092100
092200*****************************************************************
092300* Add WQ-SUBJECT to the job-wide no-type-subject set if it is    *
092400* not already there, and bump WB-NO-TYPE-SUBJECTS only when it   *
092500* is genuinely new - see the 1989-02-08 log entry.                *
092600*****************************************************************
092700 3218-ADD-NOTYPE-SUBJECT.
092800     MOVE 'N' TO WS-SEARCH-FOUND.
092900     PERFORM 3219-MATCH-NOTYPE-SUBJECT THRU 3219-EXIT
093000             VARYING WS-SEARCH-IX FROM 1 BY 1
093100             UNTIL WS-SEARCH-IX GREATER THAN WS-NOTYPE-SUBJECT-COUNT
093200             OR WS-SEARCH-FOUND EQUAL 'Y'.
093300     IF WS-SEARCH-FOUND EQUAL 'N'
093400         IF WS-NOTYPE-SUBJECT-COUNT LESS THAN 5000
093500             ADD 1 TO WS-NOTYPE-SUBJECT-COUNT
093600             MOVE WQ-SUBJECT TO
093700                  WS-NOTYPE-SUBJECT(WS-NOTYPE-SUBJECT-COUNT)
093800             ADD 1 TO WB-NO-TYPE-SUBJECTS
093900         ELSE
094000             ADD 1 TO WB-TABLE-FULL-COUNT.
094100 3218-EXIT.
094200     EXIT.
094300
094400*****************************************************************
094500* Does WS-NOTYPE-SUBJECT-TABLE(WS-SEARCH-IX) hold WQ-SUBJECT?    *
094600*****************************************************************
094700 3219-MATCH-NOTYPE-SUBJECT.
094800     IF WS-NOTYPE-SUBJECT(WS-SEARCH-IX) EQUAL WQ-SUBJECT
094900         MOVE 'Y' TO WS-SEARCH-FOUND.
095000 3219-EXIT.
095100     EXIT.
095200
095300*****************************************************************
095400* Roll one vocabulary key's usage at the current URL into        *
095500* WS-VOCAB-TABLE - find or add the row, then (once per URL for  *
095600* this key) bump NUM-URLS and union the domain in, and (once    *
095700* per distinct subject for this key at this URL) bump           *
095800* NUM-ENTITIES.  WS-CLASS-TABLE/WS-PROP-TABLE below repeat the  *
095900* same three steps against their own tables - this compiler     *
096000* has no way to pass a table name as a parameter, so the three  *
096100* maps each get their own copy of 3230/3233/3236 (RJJ, 2013).   *
096200*****************************************************************
096300 3230-ROLL-VOCAB-KEY.
096400     PERFORM 3231-FIND-VOCAB-KEY  THRU 3231-EXIT.
096500     IF WS-FOUND-IX GREATER THAN ZEROES
096600         PERFORM 3233-BUMP-VOCAB-COUNTERS THRU 3233-EXIT.
096700 3230-EXIT.
096800     EXIT.
096900
097000 3231-FIND-VOCAB-KEY.
097100     MOVE ZEROES TO WS-FOUND-IX.
097200     PERFORM 3232-MATCH-VOCAB-KEY THRU 3232-EXIT
097300             VARYING WS-SEARCH-IX FROM 1 BY 1
097400             UNTIL WS-SEARCH-IX GREATER THAN WS-VOCAB-COUNT
097500             OR WS-FOUND-IX GREATER THAN ZEROES.
097600     IF WS-FOUND-IX EQUAL ZEROES
097700         IF WS-VOCAB-COUNT LESS THAN 1000
097800             ADD 1 TO WS-VOCAB-COUNT
097900             MOVE WS-VOCAB-COUNT TO WS-FOUND-IX
098000             MOVE WS-ROLL-KEY-VALUE TO WS-VOC-KEY(WS-FOUND-IX)
098100             MOVE ZEROES TO WS-VOC-COUNTERS(WS-FOUND-IX)
098200                             WS-VOC-NUM-DOMAINS(WS-FOUND-IX)
098300                             WS-VOC-DOMAIN-COUNT(WS-FOUND-IX)
098400                             WS-VOC-LAST-URL-SEQ(WS-FOUND-IX)
098500                             WS-VOC-URL-SUBJ-CNT(WS-FOUND-IX)
098600         ELSE
098700             ADD 1 TO WB-TABLE-FULL-COUNT.
098800 3231-EXIT.
098900     EXIT.
099000
099100*****************************************************************
099200* Does WS-VOCAB-TABLE(WS-SEARCH-IX) hold WS-ROLL-KEY-VALUE?      *
099300*****************************************************************
099400 3232-MATCH-VOCAB-KEY.
099500     IF WS-VOC-KEY(WS-SEARCH-IX) EQUAL WS-ROLL-KEY-VALUE
099600         MOVE WS-SEARCH-IX TO WS-FOUND-IX.
099700 3232-EXIT.
099800     EXIT.
099900
100000 3233-BUMP-VOCAB-COUNTERS.
100100     IF WS-VOC-LAST-URL-SEQ(WS-FOUND-IX) NOT EQUAL WS-URL-SEQ-NO
100200         ADD 1 TO WS-VOC-NUM-URLS(WS-FOUND-IX)
100300         MOVE ZEROES TO WS-VOC-URL-SUBJ-CNT(WS-FOUND-IX)
100400         MOVE WS-URL-SEQ-NO TO WS-VOC-LAST-URL-SEQ(WS-FOUND-IX)
100500         PERFORM 3236-ADD-DOMAIN-TO-VOCAB THRU 3236-EXIT.
100600
100700     MOVE 'N' TO WS-SEARCH-FOUND.
100800     PERFORM 3234-MATCH-VOCAB-SUBJ THRU 3234-EXIT
100900             VARYING WS-SEARCH-IX FROM 1 BY 1
101000             UNTIL WS-SEARCH-IX GREATER THAN
101100                   WS-VOC-URL-SUBJ-CNT(WS-FOUND-IX)
101200             OR WS-SEARCH-FOUND EQUAL 'Y'.
101300     IF WS-SEARCH-FOUND EQUAL 'N'
101400         IF WS-VOC-URL-SUBJ-CNT(WS-FOUND-IX) LESS THAN 150
101500             ADD 1 TO WS-VOC-URL-SUBJ-CNT(WS-FOUND-IX)
101600             MOVE WS-QUAD-IX TO WS-VOC-URL-SUBJ-TBL(WS-FOUND-IX,
101700                  WS-VOC-URL-SUBJ-CNT(WS-FOUND-IX))
101800             ADD 1 TO WS-VOC-NUM-ENTITIES(WS-FOUND-IX)
101900         ELSE
102000             ADD 1 TO WB-TABLE-FULL-COUNT.
102100 3233-EXIT.
102200     EXIT.
102300
102400*****************************************************************
102500* Is WS-UQ-SUBJECT already counted for this vocab key/URL?      *
102600*****************************************************************
102700 3234-MATCH-VOCAB-SUBJ.
102800     IF WS-UQ-SUBJECT(WS-VOC-URL-SUBJ-TBL(WS-FOUND-IX,
102900                      WS-SEARCH-IX)) EQUAL WQ-SUBJECT
103000         MOVE 'Y' TO WS-SEARCH-FOUND.
103100 3234-EXIT.
103200     EXIT.
103300
103400 3236-ADD-DOMAIN-TO-VOCAB.
103500     MOVE 'N' TO WS-SEARCH-FOUND.
103600     PERFORM 3237-MATCH-VOCAB-DOMAIN THRU 3237-EXIT
103700             VARYING WS-SORT-I FROM 1 BY 1
103800             UNTIL WS-SORT-I GREATER THAN
103900                   WS-VOC-DOMAIN-COUNT(WS-FOUND-IX)
104000             OR WS-SEARCH-FOUND EQUAL 'Y'.
104100     IF WS-SEARCH-FOUND EQUAL 'N'
104200         ADD 1 TO WS-VOC-NUM-DOMAINS(WS-FOUND-IX)
104300         IF WS-VOC-DOMAIN-COUNT(WS-FOUND-IX) LESS THAN 40
104400             ADD 1 TO WS-VOC-DOMAIN-COUNT(WS-FOUND-IX)
104500             MOVE WS-CURRENT-DOMAIN TO WS-VOC-DOMAIN-TABLE
104600                  (WS-FOUND-IX, WS-VOC-DOMAIN-COUNT(WS-FOUND-IX)).
104700 3236-EXIT.
104800     EXIT.
104900
105000*****************************************************************
105100* Is WS-CURRENT-DOMAIN already in this vocab key's domain table? *
105200*****************************************************************
105300 3237-MATCH-VOCAB-DOMAIN.
105400     IF WS-VOC-DOMAIN-TABLE(WS-FOUND-IX, WS-SORT-I)
105500             EQUAL WS-CURRENT-DOMAIN
105600         MOVE 'Y' TO WS-SEARCH-FOUND.
105700 3237-EXIT.
105800     EXIT.
105900
106000*****************************************************************
106100* Same three steps as 3230/3231/3233/3236 above, against the    *
106200* class map.                                                     *
106300*****************************************************************
106400 3240-ROLL-CLASS-KEY.
106500     PERFORM 3241-FIND-CLASS-KEY  THRU 3241-EXIT.
106600     IF WS-FOUND-IX GREATER THAN ZEROES
106700         PERFORM 3243-BUMP-CLASS-COUNTERS THRU 3243-EXIT.
106800 3240-EXIT.
106900     EXIT.
107000
107100 3241-FIND-CLASS-KEY.
107200     MOVE ZEROES TO WS-FOUND-IX.
107300     PERFORM 3242-MATCH-CLASS-KEY THRU 3242-EXIT
107400             VARYING WS-SEARCH-IX FROM 1 BY 1
107500             UNTIL WS-SEARCH-IX GREATER THAN WS-CLASS-COUNT
107600             OR WS-FOUND-IX GREATER THAN ZEROES.
107700     IF WS-FOUND-IX EQUAL ZEROES
107800         IF WS-CLASS-COUNT LESS THAN 1000
107900             ADD 1 TO WS-CLASS-COUNT
108000             MOVE WS-CLASS-COUNT TO WS-FOUND-IX
108100             MOVE WS-ROLL-KEY-VALUE TO WS-CLS-KEY(WS-FOUND-IX)
108200             MOVE ZEROES TO WS-CLS-COUNTERS(WS-FOUND-IX)
108300                             WS-CLS-NUM-DOMAINS(WS-FOUND-IX)
108400                             WS-CLS-DOMAIN-COUNT(WS-FOUND-IX)
108500                             WS-CLS-LAST-URL-SEQ(WS-FOUND-IX)
108600                             WS-CLS-URL-SUBJ-CNT(WS-FOUND-IX)
108700         ELSE
108800             ADD 1 TO WB-TABLE-FULL-COUNT.
108900 3241-EXIT.
109000     EXIT.
109100
109200*****************************************************************
109300* Does WS-CLASS-TABLE(WS-SEARCH-IX) hold WS-ROLL-KEY-VALUE?     *
109400*****************************************************************
109500 3242-MATCH-CLASS-KEY.
109600     IF WS-CLS-KEY(WS-SEARCH-IX) EQUAL WS-ROLL-KEY-VALUE
109700         MOVE WS-SEARCH-IX TO WS-FOUND-IX.
109800 3242-EXIT.
109900     EXIT.
110000
110100 3243-BUMP-CLASS-COUNTERS.
110200     IF WS-CLS-LAST-URL-SEQ(WS-FOUND-IX) NOT EQUAL WS-URL-SEQ-NO
110300         ADD 1 TO WS-CLS-NUM-URLS(WS-FOUND-IX)
110400         MOVE ZEROES TO WS-CLS-URL-SUBJ-CNT(WS-FOUND-IX)
110500         MOVE WS-URL-SEQ-NO TO WS-CLS-LAST-URL-SEQ(WS-FOUND-IX)
110600         PERFORM 3246-ADD-DOMAIN-TO-CLASS THRU 3246-EXIT.
110700
110800     MOVE 'N' TO WS-SEARCH-FOUND.
110900     PERFORM 3244-MATCH-CLASS-SUBJ THRU 3244-EXIT
111000             VARYING WS-SEARCH-IX FROM 1 BY 1
111100             UNTIL WS-SEARCH-IX GREATER THAN
111200                   WS-CLS-URL-SUBJ-CNT(WS-FOUND-IX)
111300             OR WS-SEARCH-FOUND EQUAL 'Y'.
111400     IF WS-SEARCH-FOUND EQUAL 'N'
111500         IF WS-CLS-URL-SUBJ-CNT(WS-FOUND-IX) LESS THAN 150
111600             ADD 1 TO WS-CLS-URL-SUBJ-CNT(WS-FOUND-IX)
111700             MOVE WS-QUAD-IX TO WS-CLS-URL-SUBJ-TBL(WS-FOUND-IX,
111800                  WS-CLS-URL-SUBJ-CNT(WS-FOUND-IX))
111900             ADD 1 TO WS-CLS-NUM-ENTITIES(WS-FOUND-IX)
112000         ELSE
112100             ADD 1 TO WB-TABLE-FULL-COUNT.
112200 3243-EXIT.
112300     EXIT.
112400
112500*****************************************************************
112600* Is WS-UQ-SUBJECT already counted for this class key/URL?      *
112700*****************************************************************
112800 3244-MATCH-CLASS-SUBJ.
112900     IF WS-UQ-SUBJECT(WS-CLS-URL-SUBJ-TBL(WS-FOUND-IX,
113000                      WS-SEARCH-IX)) EQUAL WQ-SUBJECT
113100         MOVE 'Y' TO WS-SEARCH-FOUND.
113200 3244-EXIT.
113300     EXIT.
113400
113500 3246-ADD-DOMAIN-TO-CLASS.
113600     MOVE 'N' TO WS-SEARCH-FOUND.
113700     PERFORM 3247-MATCH-CLASS-DOMAIN THRU 3247-EXIT
113800             VARYING WS-SORT-I FROM 1 BY 1
113900             UNTIL WS-SORT-I GREATER THAN
114000                   WS-CLS-DOMAIN-COUNT(WS-FOUND-IX)
114100             OR WS-SEARCH-FOUND EQUAL 'Y'.
114200     IF WS-SEARCH-FOUND EQUAL 'N'
114300         ADD 1 TO WS-CLS-NUM-DOMAINS(WS-FOUND-IX)
114400         IF WS-CLS-DOMAIN-COUNT(WS-FOUND-IX) LESS THAN 40
114500             ADD 1 TO WS-CLS-DOMAIN-COUNT(WS-FOUND-IX)
114600             MOVE WS-CURRENT-DOMAIN TO WS-CLS-DOMAIN-TABLE
114700                  (WS-FOUND-IX, WS-CLS-DOMAIN-COUNT(WS-FOUND-IX)).
114800 3246-EXIT.
114900     EXIT.
115000
115100*****************************************************************
115200* Is WS-CURRENT-DOMAIN already in this class key's domain table? *
115300*****************************************************************
115400 3247-MATCH-CLASS-DOMAIN.
115500     IF WS-CLS-DOMAIN-TABLE(WS-FOUND-IX, WS-SORT-I)
115600             EQUAL WS-CURRENT-DOMAIN
115700         MOVE 'Y' TO WS-SEARCH-FOUND.
115800 3247-EXIT.
115900     EXIT.
116000
116100*****************************************************************
116200* Same three steps again, against the property map.              *
116300*****************************************************************
116400 3250-ROLL-PROP-KEY.
116500     PERFORM 3251-FIND-PROP-KEY  THRU 3251-EXIT.
116600     IF WS-FOUND-IX GREATER THAN ZEROES
116700         PERFORM 3253-BUMP-PROP-COUNTERS THRU 3253-EXIT.
116800 3250-EXIT.
116900     EXIT.
117000
117100 3251-FIND-PROP-KEY.
117200     MOVE ZEROES TO WS-FOUND-IX.
117300     PERFORM 3252-MATCH-PROP-KEY THRU 3252-EXIT
117400             VARYING WS-SEARCH-IX FROM 1 BY 1
117500             UNTIL WS-SEARCH-IX GREATER THAN WS-PROP-COUNT
117600             OR WS-FOUND-IX GREATER THAN ZEROES.
117700     IF WS-FOUND-IX EQUAL ZEROES
117800         IF WS-PROP-COUNT LESS THAN 3000
117900             ADD 1 TO WS-PROP-COUNT
118000             MOVE WS-PROP-COUNT TO WS-FOUND-IX
118100             MOVE WS-ROLL-KEY-VALUE TO WS-PRP-KEY(WS-FOUND-IX)
118200             MOVE ZEROES TO WS-PRP-COUNTERS(WS-FOUND-IX)
118300                             WS-PRP-NUM-DOMAINS(WS-FOUND-IX)
118400                             WS-PRP-DOMAIN-COUNT(WS-FOUND-IX)
118500                             WS-PRP-LAST-URL-SEQ(WS-FOUND-IX)
118600                             WS-PRP-URL-SUBJ-CNT(WS-FOUND-IX)
118700         ELSE
118800             ADD 1 TO WB-TABLE-FULL-COUNT.
118900 3251-EXIT.
119000     EXIT.
119100
119200*****************************************************************
119300* Does WS-PROP-TABLE(WS-SEARCH-IX) hold WS-ROLL-KEY-VALUE?      *
119400*****************************************************************
119500 3252-MATCH-PROP-KEY.
119600     IF WS-PRP-KEY(WS-SEARCH-IX) EQUAL WS-ROLL-KEY-VALUE
119700         MOVE WS-SEARCH-IX TO WS-FOUND-IX.
119800 3252-EXIT.
119900     EXIT.
120000
120100 3253-BUMP-PROP-COUNTERS.
120200     IF WS-PRP-LAST-URL-SEQ(WS-FOUND-IX) NOT EQUAL WS-URL-SEQ-NO
120300         ADD 1 TO WS-PRP-NUM-URLS(WS-FOUND-IX)
120400         MOVE ZEROES TO WS-PRP-URL-SUBJ-CNT(WS-FOUND-IX)
120500         MOVE WS-URL-SEQ-NO TO WS-PRP-LAST-URL-SEQ(WS-FOUND-IX)
120600         PERFORM 3256-ADD-DOMAIN-TO-PROP THRU 3256-EXIT.
120700
120800     MOVE 'N' TO WS-SEARCH-FOUND.
120900     PERFORM 3254-MATCH-PROP-SUBJ THRU 3254-EXIT
121000             VARYING WS-SEARCH-IX FROM 1 BY 1
121100             UNTIL WS-SEARCH-IX GREATER THAN
121200                   WS-PRP-URL-SUBJ-CNT(WS-FOUND-IX)
121300             OR WS-SEARCH-FOUND EQUAL 'Y'.
121400     IF WS-SEARCH-FOUND EQUAL 'N'
121500         IF WS-PRP-URL-SUBJ-CNT(WS-FOUND-IX) LESS THAN 150
121600             ADD 1 TO WS-PRP-URL-SUBJ-CNT(WS-FOUND-IX)
121700             MOVE WS-QUAD-IX TO WS-PRP-URL-SUBJ-TBL(WS-FOUND-IX,
121800                  WS-PRP-URL-SUBJ-CNT(WS-FOUND-IX))
121900             ADD 1 TO WS-PRP-NUM-ENTITIES(WS-FOUND-IX)
122000         ELSE
122100             ADD 1 TO WB-TABLE-FULL-COUNT.
122200 3253-EXIT.
122300     EXIT.
122400
122500*****************************************************************
122600* Is WS-UQ-SUBJECT already counted for this property key/URL?  *
122700*****************************************************************
122800 3254-MATCH-PROP-SUBJ.
122900     IF WS-UQ-SUBJECT(WS-PRP-URL-SUBJ-TBL(WS-FOUND-IX,
123000                      WS-SEARCH-IX)) EQUAL WQ-SUBJECT
123100         MOVE 'Y' TO WS-SEARCH-FOUND.
123200 3254-EXIT.
123300     EXIT.
123400
123500 3256-ADD-DOMAIN-TO-PROP.
123600     MOVE 'N' TO WS-SEARCH-FOUND.
123700     PERFORM 3257-MATCH-PROP-DOMAIN THRU 3257-EXIT
123800             VARYING WS-SORT-I FROM 1 BY 1
123900             UNTIL WS-SORT-I GREATER THAN
124000                   WS-PRP-DOMAIN-COUNT(WS-FOUND-IX)
124100             OR WS-SEARCH-FOUND EQUAL 'Y'.
124200     IF WS-SEARCH-FOUND EQUAL 'N'
124300         ADD 1 TO WS-PRP-NUM-DOMAINS(WS-FOUND-IX)
124400         IF WS-PRP-DOMAIN-COUNT(WS-FOUND-IX) LESS THAN 40
124500             ADD 1 TO WS-PRP-DOMAIN-COUNT(WS-FOUND-IX)
124600             MOVE WS-CURRENT-DOMAIN TO WS-PRP-DOMAIN-TABLE
124700                  (WS-FOUND-IX, WS-PRP-DOMAIN-COUNT(WS-FOUND-IX)).
124800 3256-EXIT.
124900     EXIT.
125000
125100*****************************************************************
125200* Is WS-CURRENT-DOMAIN already in this property key's domain    *
125300* table?                                                         *
125400*****************************************************************
125500 3257-MATCH-PROP-DOMAIN.
125600     IF WS-PRP-DOMAIN-TABLE(WS-FOUND-IX, WS-SORT-I)
125700             EQUAL WS-CURRENT-DOMAIN
125800         MOVE 'Y' TO WS-SEARCH-FOUND.
125900 3257-EXIT.
126000     EXIT.
126100
126200*****************************************************************
126300* isType(predicate) - exact match against the configured type-  *
126400* property list; when WS-REGEX-MODE-ON the same table is used   *
126500* as an approximation of a regular-expression match (this       *
126600* compiler has no regex engine - see the 1991-11-02 log entry). *
126700*****************************************************************
126800 2250-IS-TYPE-PREDICATE.
126900     SET WQ-PARSE-ERROR TO TRUE.
127000     PERFORM 2251-MATCH-TYPE-PATTERN THRU 2251-EXIT
127100             VARYING WS-SEARCH-IX FROM 1 BY 1
127200             UNTIL WS-SEARCH-IX GREATER THAN WS-TYPE-PATTERN-COUNT
127300             OR WQ-PARSE-OK.
127400 2250-EXIT.
127500     EXIT.
127600
127700*****************************************************************
127800* Test WQ-PREDICATE against WS-TYPE-PATTERN(WS-SEARCH-IX) -      *
127900* exact match, or substring match when WS-REGEX-MODE-ON.        *
128000*****************************************************************
128100 2251-MATCH-TYPE-PATTERN.
128200     IF WQ-PREDICATE EQUAL WS-TYPE-PATTERN(WS-SEARCH-IX)
128300         SET WQ-PARSE-OK TO TRUE
128400     ELSE
128500         IF WS-REGEX-MODE-ON
128600             INSPECT WQ-PREDICATE TALLYING WS-TRIM-IX
128700                     FOR ALL WS-TYPE-PATTERN(WS-SEARCH-IX)
128800             IF WS-TRIM-IX GREATER THAN ZEROES
128900                 SET WQ-PARSE-OK TO TRUE
129000             MOVE ZEROES TO WS-TRIM-IX.
129100 2251-EXIT.
129200     EXIT.
129300
129400*****************************************************************
129500* VOCAB-OF(uri) - longest known vocabulary prefix, else the     *
129600* fixed truncation rule (everything up to and including the     *
129700* last '/' before the final path segment).                       *
129800*****************************************************************
129900 2600-VOCAB-OF.
130000     MOVE 'N' TO WS-SEARCH-FOUND.
130100     PERFORM 2601-MATCH-VOCAB-PREFIX THRU 2601-EXIT
130200             VARYING WS-SEARCH-IX FROM 1 BY 1
130300             UNTIL WS-SEARCH-IX GREATER THAN
130400                   WV-VOCAB-PREFIX-COUNT.
130500     IF WS-SEARCH-FOUND EQUAL 'N'
130600         MOVE WS-VOCAB-KEY TO WQ-PREDICATE
130700         PERFORM 3216-LAST-PATH-SEGMENT THRU 3216-EXIT
130800         IF WS-LAST-SLASH-POS GREATER THAN ZEROES
130900             MOVE WQ-PREDICATE(1:WS-LAST-SLASH-POS)
131000                  TO WS-VOCAB-KEY.
131100 2600-EXIT.
131200     EXIT.
131300
131400*****************************************************************
131500* Test one WV-VOCAB-PREFIX entry as a leading match on           *
131600* WS-VOCAB-KEY - every entry is checked regardless of an         *
131700* earlier hit, so the last matching table row wins.              *
131800*****************************************************************
131900 2601-MATCH-VOCAB-PREFIX.
132000     INSPECT WS-VOCAB-KEY TALLYING WS-TRIM-IX
132100             FOR LEADING WV-VOCAB-PREFIX(WS-SEARCH-IX).
132200     IF WS-TRIM-IX GREATER THAN ZEROES
132300         MOVE WV-VOCAB-PREFIX(WS-SEARCH-IX) TO WS-VOCAB-KEY
132400         MOVE 'Y' TO WS-SEARCH-FOUND.
132500     MOVE ZEROES TO WS-TRIM-IX.
132600 2601-EXIT.
132700     EXIT.
132800
132900*****************************************************************
133000* DOMAIN-OF(url) - strip scheme and path, then reduce the host  *
133100* to registrable-domain + public suffix using WV-SUFFIX-TABLE.  *
133200* If no host can be found, WS-CURRENT-DOMAIN is left SPACES and *
133300* the whole URL's quads are dropped from every statistic.       *
133400*****************************************************************
133500 2700-DOMAIN-OF.
133600     MOVE SPACES  TO WS-CURRENT-DOMAIN.
133700     MOVE WS-CURRENT-URL(1:256) TO WS-DOMAIN-WORK.
133800     PERFORM 2710-STRIP-SCHEME     THRU 2710-EXIT.
133900     IF WS-HOST-END GREATER THAN ZEROES
134000         PERFORM 2720-REDUCE-HOST  THRU 2720-EXIT.
134100 2700-EXIT.
134200     EXIT.
134300
134400*****************************************************************
134500* Skip a leading http:// or https:// (the only two schemes the  *
134600* crawl extract ever produces) and find the end of the host      *
134700* portion - the next '/' ':' or trailing space.                  *
134800*****************************************************************
134900 2710-STRIP-SCHEME.
135000     MOVE ZEROES TO WS-HOST-START WS-HOST-END.
135100     IF WS-DOMAIN-WORK(1:7) EQUAL 'http://'
135200         MOVE 8 TO WS-HOST-START
135300     ELSE
135400         IF WS-DOMAIN-WORK(1:8) EQUAL 'https://'
135500             MOVE 9 TO WS-HOST-START
135600         ELSE
135700             MOVE 1 TO WS-HOST-START.
135800
135900     PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
136000             VARYING WS-CHAR-IX FROM WS-HOST-START BY 1
136100             UNTIL WS-CHAR-IX GREATER THAN 256
136200             OR WS-DOMAIN-WORK(WS-CHAR-IX:1) EQUAL '/'
136300             OR WS-DOMAIN-WORK(WS-CHAR-IX:1) EQUAL ':'
136400             OR WS-DOMAIN-WORK(WS-CHAR-IX:1) EQUAL SPACE.
136500     IF WS-CHAR-IX GREATER THAN WS-HOST-START
136600         COMPUTE WS-HOST-END = WS-CHAR-IX - 1
136700     ELSE
136800         MOVE ZEROES TO WS-HOST-END.
136900 2710-EXIT.
137000     EXIT.
137100
137200*****************************************************************
137300* Reduce the host name to its pay-level domain - the last two   *
137400* dot-separated labels, or the last three when the last two     *
137500* form a known two-label public suffix (WV-SUFFIX-TABLE).       *
137600*****************************************************************
137700 2720-REDUCE-HOST.
137800     COMPUTE WS-HOST-LEN = WS-HOST-END - WS-HOST-START + 1.
137900     MOVE WS-DOMAIN-WORK(WS-HOST-START:WS-HOST-LEN)
138000         TO WS-HOST-NAME.
138100     MOVE ZEROES TO WS-DOT-1 WS-DOT-2 WS-DOT-3 WS-DOT-COUNT.
138200     PERFORM 2721-CHECK-DOT-CHAR THRU 2721-EXIT
138300             VARYING WS-CHAR-IX FROM WS-HOST-LEN BY -1
138400             UNTIL WS-CHAR-IX EQUAL ZEROES
138500             OR WS-DOT-COUNT EQUAL 3.
138600
138700     IF WS-DOT-COUNT LESS THAN 2
138800         MOVE WS-HOST-NAME(1:WS-HOST-LEN) TO WS-CURRENT-DOMAIN
138900     ELSE
139000         MOVE SPACES TO WS-CANDIDATE-SUFFIX
139100         MOVE WS-HOST-NAME(WS-DOT-2 + 1:WS-HOST-LEN - WS-DOT-2)
139200              TO WS-CANDIDATE-SUFFIX
139300         MOVE 'N' TO WS-SEARCH-FOUND
139400         PERFORM 2722-MATCH-SUFFIX THRU 2722-EXIT
139500                 VARYING WS-SEARCH-IX FROM 1 BY 1
139600                 UNTIL WS-SEARCH-IX GREATER THAN WV-SUFFIX-COUNT
139700                 OR WS-SEARCH-FOUND EQUAL 'Y'
139800         IF WS-SEARCH-FOUND EQUAL 'Y' AND WS-DOT-COUNT EQUAL 3
139900             MOVE WS-HOST-NAME(WS-DOT-3 + 1:
140000                      WS-HOST-LEN - WS-DOT-3)
140100                  TO WS-CURRENT-DOMAIN
140200         ELSE
140300             MOVE WS-HOST-NAME(WS-DOT-2 + 1:
140400                      WS-HOST-LEN - WS-DOT-2)
140500                  TO WS-CURRENT-DOMAIN.
140600 2720-EXIT.
140700     EXIT.
140800
140900*****************************************************************
141000* Remember a '.' found at WS-CHAR-IX as WS-DOT-1/2/3 (rightmost, *
141100* second-, and third-rightmost dot in WS-HOST-NAME).             *
141200*****************************************************************
141300 2721-CHECK-DOT-CHAR.
141400     IF WS-HOST-NAME(WS-CHAR-IX:1) EQUAL '.'
141500         ADD 1 TO WS-DOT-COUNT
141600         EVALUATE WS-DOT-COUNT
141700             WHEN 1  MOVE WS-CHAR-IX TO WS-DOT-1
141800             WHEN 2  MOVE WS-CHAR-IX TO WS-DOT-2
141900             WHEN 3  MOVE WS-CHAR-IX TO WS-DOT-3
142000         END-EVALUATE.
142100 2721-EXIT.
142200     EXIT.
142300
142400*****************************************************************
142500* Does WV-SUFFIX(WS-SEARCH-IX) match WS-CANDIDATE-SUFFIX?        *
142600*****************************************************************
142700 2722-MATCH-SUFFIX.
142800     IF WV-SUFFIX(WS-SEARCH-IX) EQUAL WS-CANDIDATE-SUFFIX
142900         MOVE 'Y' TO WS-SEARCH-FOUND.
143000 2722-EXIT.
143100     EXIT.
143200
143300*****************************************************************
143400* Merge this file's parsed-line/parse-error counters into the   *
143500* job-wide totals.  Vocab/class/prop tallies are already        *
143600* job-wide (rolled per URL as they are found), since every URL  *
143700* across the whole job carries its own WS-URL-SEQ-NO.            *
143800*****************************************************************
143900 3900-MERGE-FILE-TOTALS.
144000     ADD WB-FILE-LINES-PARSED  TO WB-LINES-PARSED.
144100     ADD WB-FILE-PARSE-ERRORS  TO WB-PARSE-ERRORS.
144200 3900-EXIT.
144300     EXIT.
144400
144500*****************************************************************
144600* Write the four output reports and count typed entities for    *
144700* the end-of-job summary.                                        *
144800*****************************************************************
144900 7000-WRITE-REPORTS.
145000     PERFORM 7100-WRITE-VOCAB-STATS  THRU 7100-EXIT.
145100     PERFORM 7200-WRITE-CLASS-STATS  THRU 7200-EXIT.
145200     PERFORM 7300-WRITE-PROP-STATS   THRU 7300-EXIT.
145300     PERFORM 7400-WRITE-CLASS-DOMAINS THRU 7400-EXIT.
145400 7000-EXIT.
145500     EXIT.
145600
145700*****************************************************************
145800* vocab.stats - one row per WS-VOCAB-TABLE key, ranked           *
145900* descending by NUM-DOMAINS (WDCB-1455).                         *
146000*****************************************************************
146100 7100-WRITE-VOCAB-STATS.
146200     PERFORM 7110-BUILD-VOCAB-INDEX  THRU 7110-EXIT.
146300     PERFORM 7120-SORT-VOCAB-INDEX   THRU 7120-EXIT.
146400     OPEN OUTPUT ZFAM-VOCABOUT.
146500     STRING 'vocab'          DELIMITED BY SIZE
146600            X'09'            DELIMITED BY SIZE
146700            'numEntities'    DELIMITED BY SIZE
146800            X'09'            DELIMITED BY SIZE
146900            'numUrls'        DELIMITED BY SIZE
147000            X'09'            DELIMITED BY SIZE
147100            'numDomains'     DELIMITED BY SIZE
147200            INTO VOCABOUT-RECORD.
147300     WRITE VOCABOUT-RECORD.
147400     PERFORM 7130-WRITE-VOCAB-ROW    THRU 7130-EXIT
147500             VARYING WS-SORT-I FROM 1 BY 1
147600             UNTIL WS-SORT-I GREATER THAN WS-VOCAB-COUNT.
147700     CLOSE ZFAM-VOCABOUT.
147800 7100-EXIT.
147900     EXIT.
148000
148100 7110-BUILD-VOCAB-INDEX.
148200     PERFORM 7111-SET-VOCAB-INDEX    THRU 7111-EXIT
148300             VARYING WS-SORT-I FROM 1 BY 1
148400             UNTIL WS-SORT-I GREATER THAN WS-VOCAB-COUNT.
148500 7110-EXIT.
148600     EXIT.
148700
148800 7111-SET-VOCAB-INDEX.
148900     MOVE WS-SORT-I TO WS-SORT-INDEX(WS-SORT-I).
149000 7111-EXIT.
149100     EXIT.
149200
149300 7120-SORT-VOCAB-INDEX.
149400     PERFORM 7121-VOCAB-INSERT-ONE   THRU 7121-EXIT
149500             VARYING WS-SORT-I FROM 2 BY 1
149600             UNTIL WS-SORT-I GREATER THAN WS-VOCAB-COUNT.
149700 7120-EXIT.
149800     EXIT.
149900
150000*****************************************************************
150100* Lift WS-SORT-INDEX(WS-SORT-I) out and shift every larger-      *
150200* NUM-DOMAINS entry ahead of it up one slot (straight insertion  *
150300* sort, descending) - the classic S-114 sort loop, but driven    *
150400* by PERFORM THRU rather than a compiler-supplied SORT verb,     *
150500* since there is no ascending/descending KEY to hand a real SORT *
150600* once the index (not the whole row) is what is being ordered.  *
150700*****************************************************************
150800 7121-VOCAB-INSERT-ONE.
150900     MOVE WS-SORT-INDEX(WS-SORT-I) TO WS-SORT-HOLD-IX.
151000     MOVE WS-SORT-I TO WS-SORT-J.
151100     PERFORM 7122-VOCAB-SHIFT-STEP   THRU 7122-EXIT
151200             UNTIL WS-SORT-J LESS THAN 2
151300             OR WS-VOC-NUM-DOMAINS(WS-SORT-INDEX(WS-SORT-J - 1))
151400                GREATER THAN OR EQUAL TO
151500                WS-VOC-NUM-DOMAINS(WS-SORT-HOLD-IX).
151600     MOVE WS-SORT-HOLD-IX TO WS-SORT-INDEX(WS-SORT-J).
151700 7121-EXIT.
151800     EXIT.
151900
152000 7122-VOCAB-SHIFT-STEP.
152100     MOVE WS-SORT-INDEX(WS-SORT-J - 1)
152200         TO WS-SORT-INDEX(WS-SORT-J).
152300     SUBTRACT 1 FROM WS-SORT-J.
152400 7122-EXIT.
152500     EXIT.
152600
152700 7130-WRITE-VOCAB-ROW.
152800     MOVE WS-SORT-INDEX(WS-SORT-I) TO WS-FOUND-IX.
152900     MOVE WS-VOC-NUM-ENTITIES(WS-FOUND-IX) TO WS-ED-COUNT1.
153000     MOVE WS-VOC-NUM-URLS(WS-FOUND-IX)     TO WS-ED-COUNT2.
153100     MOVE WS-VOC-NUM-DOMAINS(WS-FOUND-IX)  TO WS-ED-COUNT3.
153200     MOVE SPACES TO VOCABOUT-RECORD.
153300     STRING WS-VOC-KEY(WS-FOUND-IX) DELIMITED BY SPACE
153400            X'09'                   DELIMITED BY SIZE
153500            WS-ED-COUNT1            DELIMITED BY SIZE
153600            X'09'                   DELIMITED BY SIZE
153700            WS-ED-COUNT2            DELIMITED BY SIZE
153800            X'09'                   DELIMITED BY SIZE
153900            WS-ED-COUNT3            DELIMITED BY SIZE
154000            INTO VOCABOUT-RECORD.
154100     WRITE VOCABOUT-RECORD.
154200 7130-EXIT.
154300     EXIT.
154400
154500*****************************************************************
154600* class.stats - same shape as vocab.stats, against WS-CLASS-    *
154700* TABLE.                                                         *
154800*****************************************************************
154900 7200-WRITE-CLASS-STATS.
155000     PERFORM 7210-BUILD-CLASS-INDEX  THRU 7210-EXIT.
155100     PERFORM 7220-SORT-CLASS-INDEX   THRU 7220-EXIT.
155200     OPEN OUTPUT ZFAM-CLASSOUT.
155300     STRING 'class'          DELIMITED BY SIZE
155400            X'09'            DELIMITED BY SIZE
155500            'numEntities'    DELIMITED BY SIZE
155600            X'09'            DELIMITED BY SIZE
155700            'numUrls'        DELIMITED BY SIZE
155800            X'09'            DELIMITED BY SIZE
155900            'numDomains'     DELIMITED BY SIZE
156000            INTO CLASSOUT-RECORD.
156100     WRITE CLASSOUT-RECORD.
156200     PERFORM 7230-WRITE-CLASS-ROW    THRU 7230-EXIT
156300             VARYING WS-SORT-I FROM 1 BY 1
156400             UNTIL WS-SORT-I GREATER THAN WS-CLASS-COUNT.
156500     CLOSE ZFAM-CLASSOUT.
156600 7200-EXIT.
156700     EXIT.
156800
156900 7210-BUILD-CLASS-INDEX.
157000     PERFORM 7211-SET-CLASS-INDEX    THRU 7211-EXIT
157100             VARYING WS-SORT-I FROM 1 BY 1
157200             UNTIL WS-SORT-I GREATER THAN WS-CLASS-COUNT.
157300 7210-EXIT.
157400     EXIT.
157500
157600 7211-SET-CLASS-INDEX.
157700     MOVE WS-SORT-I TO WS-SORT-INDEX(WS-SORT-I).
157800 7211-EXIT.
157900     EXIT.
158000
158100 7220-SORT-CLASS-INDEX.
158200     PERFORM 7221-CLASS-INSERT-ONE   THRU 7221-EXIT
158300             VARYING WS-SORT-I FROM 2 BY 1
158400             UNTIL WS-SORT-I GREATER THAN WS-CLASS-COUNT.
158500 7220-EXIT.
158600     EXIT.
158700
158800 7221-CLASS-INSERT-ONE.
158900     MOVE WS-SORT-INDEX(WS-SORT-I) TO WS-SORT-HOLD-IX.
159000     MOVE WS-SORT-I TO WS-SORT-J.
159100     PERFORM 7222-CLASS-SHIFT-STEP   THRU 7222-EXIT
159200             UNTIL WS-SORT-J LESS THAN 2
159300             OR WS-CLS-NUM-DOMAINS(WS-SORT-INDEX(WS-SORT-J - 1))
159400                GREATER THAN OR EQUAL TO
159500                WS-CLS-NUM-DOMAINS(WS-SORT-HOLD-IX).
159600     MOVE WS-SORT-HOLD-IX TO WS-SORT-INDEX(WS-SORT-J).
159700 7221-EXIT.
159800     EXIT.
159900
160000 7222-CLASS-SHIFT-STEP.
160100     MOVE WS-SORT-INDEX(WS-SORT-J - 1)
160200         TO WS-SORT-INDEX(WS-SORT-J).
160300     SUBTRACT 1 FROM WS-SORT-J.
160400 7222-EXIT.
160500     EXIT.
160600
160700 7230-WRITE-CLASS-ROW.
160800     MOVE WS-SORT-INDEX(WS-SORT-I) TO WS-FOUND-IX.
160900     MOVE WS-CLS-NUM-ENTITIES(WS-FOUND-IX) TO WS-ED-COUNT1.
161000     MOVE WS-CLS-NUM-URLS(WS-FOUND-IX)     TO WS-ED-COUNT2.
161100     MOVE WS-CLS-NUM-DOMAINS(WS-FOUND-IX)  TO WS-ED-COUNT3.
161200     MOVE SPACES TO CLASSOUT-RECORD.
161300     STRING WS-CLS-KEY(WS-FOUND-IX) DELIMITED BY SPACE
161400            X'09'                   DELIMITED BY SIZE
161500            WS-ED-COUNT1            DELIMITED BY SIZE
161600            X'09'                   DELIMITED BY SIZE
161700            WS-ED-COUNT2            DELIMITED BY SIZE
161800            X'09'                   DELIMITED BY SIZE
161900            WS-ED-COUNT3            DELIMITED BY SIZE
162000            INTO CLASSOUT-RECORD.
162100     WRITE CLASSOUT-RECORD.
162200 7230-EXIT.
162300     EXIT.
162400
162500*****************************************************************
162600* prop.stats - same shape again, against WS-PROP-TABLE.          *
162700*****************************************************************
162800 7300-WRITE-PROP-STATS.
162900     PERFORM 7310-BUILD-PROP-INDEX   THRU 7310-EXIT.
163000     PERFORM 7320-SORT-PROP-INDEX    THRU 7320-EXIT.
163100     OPEN OUTPUT ZFAM-PROPOUT.
163200     STRING 'prop'           DELIMITED BY SIZE
163300            X'09'            DELIMITED BY SIZE
163400            'numEntities'    DELIMITED BY SIZE
163500            X'09'            DELIMITED BY SIZE
163600            'numUrls'        DELIMITED BY SIZE
163700            X'09'            DELIMITED BY SIZE
163800            'numDomains'     DELIMITED BY SIZE
163900            INTO PROPOUT-RECORD.
164000     WRITE PROPOUT-RECORD.
164100     PERFORM 7330-WRITE-PROP-ROW     THRU 7330-EXIT
164200             VARYING WS-SORT-I FROM 1 BY 1
164300             UNTIL WS-SORT-I GREATER THAN WS-PROP-COUNT.
164400     CLOSE ZFAM-PROPOUT.
164500 7300-EXIT.
164600     EXIT.
164700
164800 7310-BUILD-PROP-INDEX.
164900     PERFORM 7311-SET-PROP-INDEX     THRU 7311-EXIT
165000             VARYING WS-SORT-I FROM 1 BY 1
165100             UNTIL WS-SORT-I GREATER THAN WS-PROP-COUNT.
165200 7310-EXIT.
165300     EXIT.
165400
165500 7311-SET-PROP-INDEX.
165600     MOVE WS-SORT-I TO WS-SORT-INDEX(WS-SORT-I).
165700 7311-EXIT.
165800     EXIT.
165900
166000 7320-SORT-PROP-INDEX.
166100     PERFORM 7321-PROP-INSERT-ONE    THRU 7321-EXIT
166200             VARYING WS-SORT-I FROM 2 BY 1
166300             UNTIL WS-SORT-I GREATER THAN WS-PROP-COUNT.
166400 7320-EXIT.
166500     EXIT.
166600
166700 7321-PROP-INSERT-ONE.
166800     MOVE WS-SORT-INDEX(WS-SORT-I) TO WS-SORT-HOLD-IX.
166900     MOVE WS-SORT-I TO WS-SORT-J.
167000     PERFORM 7322-PROP-SHIFT-STEP    THRU 7322-EXIT
167100             UNTIL WS-SORT-J LESS THAN 2
167200             OR WS-PRP-NUM-DOMAINS(WS-SORT-INDEX(WS-SORT-J - 1))
167300                GREATER THAN OR EQUAL TO
167400                WS-PRP-NUM-DOMAINS(WS-SORT-HOLD-IX).
167500     MOVE WS-SORT-HOLD-IX TO WS-SORT-INDEX(WS-SORT-J).
167600 7321-EXIT.
167700     EXIT.
167800
167900 7322-PROP-SHIFT-STEP.
168000     MOVE WS-SORT-INDEX(WS-SORT-J - 1)
168100         TO WS-SORT-INDEX(WS-SORT-J).
168200     SUBTRACT 1 FROM WS-SORT-J.
168300 7322-EXIT.
168400     EXIT.
168500
168600 7330-WRITE-PROP-ROW.
168700     MOVE WS-SORT-INDEX(WS-SORT-I) TO WS-FOUND-IX.
168800     MOVE WS-PRP-NUM-ENTITIES(WS-FOUND-IX) TO WS-ED-COUNT1.
168900     MOVE WS-PRP-NUM-URLS(WS-FOUND-IX)     TO WS-ED-COUNT2.
169000     MOVE WS-PRP-NUM-DOMAINS(WS-FOUND-IX)  TO WS-ED-COUNT3.
169100     MOVE SPACES TO PROPOUT-RECORD.
169200     STRING WS-PRP-KEY(WS-FOUND-IX) DELIMITED BY SPACE
169300            X'09'                   DELIMITED BY SIZE
169400            WS-ED-COUNT1            DELIMITED BY SIZE
169500            X'09'                   DELIMITED BY SIZE
169600            WS-ED-COUNT2            DELIMITED BY SIZE
169700            X'09'                   DELIMITED BY SIZE
169800            WS-ED-COUNT3            DELIMITED BY SIZE
169900            INTO PROPOUT-RECORD.
170000     WRITE PROPOUT-RECORD.
170100 7330-EXIT.
170200     EXIT.
170300
170400*****************************************************************
170500* class.domains - one row per WS-CLASS-TABLE key, the class URI  *
170600* followed by every domain kept in its WS-CLS-DOMAIN-TABLE       *
170700* (capped at 40 - see the 2004-09-14 log entry above).  Written  *
170800* in table order, not ranked, since this report is a listing     *
170900* rather than a usage ranking.                                   *
171000*****************************************************************
171100 7400-WRITE-CLASS-DOMAINS.                                        WDCB1101
171200     OPEN OUTPUT ZFAM-DOMAINOUT.
171300     PERFORM 7410-WRITE-CLASS-DOMAIN-ROW THRU 7410-EXIT
171400             VARYING WS-SORT-I FROM 1 BY 1
171500             UNTIL WS-SORT-I GREATER THAN WS-CLASS-COUNT.
171600     CLOSE ZFAM-DOMAINOUT.
171700 7400-EXIT.
171800     EXIT.
171900
172000 7410-WRITE-CLASS-DOMAIN-ROW.
172100     MOVE SPACES TO DOMAINOUT-RECORD.
172200     MOVE 1 TO WS-DOM-PTR.
172300     STRING WS-CLS-KEY(WS-SORT-I) DELIMITED BY SPACE
172400            INTO DOMAINOUT-RECORD
172500            WITH POINTER WS-DOM-PTR.
172600     PERFORM 7420-APPEND-CLASS-DOMAIN THRU 7420-EXIT
172700             VARYING WS-SORT-J FROM 1 BY 1
172800             UNTIL WS-SORT-J GREATER THAN
172900                   WS-CLS-DOMAIN-COUNT(WS-SORT-I).
173000     WRITE DOMAINOUT-RECORD.
173100 7410-EXIT.
173200     EXIT.
173300
173400 7420-APPEND-CLASS-DOMAIN.
173500     STRING X'09' DELIMITED BY SIZE
173600            WS-CLS-DOMAIN-TABLE(WS-SORT-I, WS-SORT-J)
173700                 DELIMITED BY SPACE
173800            INTO DOMAINOUT-RECORD
173900            WITH POINTER WS-DOM-PTR.
174000 7420-EXIT.
174100     EXIT.
174200
174300*****************************************************************
174400* End-of-job summary - the only "control-break total" this job  *
174500* prints; the three .stats reports carry no sub/grand totals of *
174600* their own.                                                     *
174700*****************************************************************
174800 8000-JOB-SUMMARY.
174900     MOVE ZEROES TO WB-TYPED-ENTITIES.
175000     PERFORM 8010-ADD-CLASS-ENTITIES THRU 8010-EXIT
175100             VARYING WS-SORT-I FROM 1 BY 1
175200             UNTIL WS-SORT-I GREATER THAN WS-CLASS-COUNT.
175300     MOVE WB-LINES-PARSED     TO WB-SUM-LINES.
175400     MOVE WB-PARSE-ERRORS     TO WB-SUM-ERRORS.
175500     MOVE WB-TYPED-ENTITIES   TO WB-SUM-TYPED.
175600     MOVE WB-NO-TYPE-SUBJECTS TO WB-SUM-NOTYPE.
175700     DISPLAY WB-SUMMARY-LINE.
175800 8000-EXIT.
175900     EXIT.
176000
176100*****************************************************************
176200* WB-TYPED-ENTITIES is the sum of NUM-ENTITIES across every      *
176300* class row, not a separately-kept running count - a subject     *
176400* with two type quads at one URL belongs to two classes and      *
176500* must add to both, per the class.stats definition of the        *
176600* figure (WDCB-1201 follow-up, corrected 2015-06-30).             *
176700*****************************************************************
176800 8010-ADD-CLASS-ENTITIES.
176900     ADD WS-CLS-NUM-ENTITIES(WS-SORT-I) TO WB-TYPED-ENTITIES.
177000 8010-EXIT.
177100     EXIT.
