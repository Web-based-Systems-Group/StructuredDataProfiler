      *****************************************************************
      * ZFAMVOC - zFAM structured-data VOCAB-OF / DOMAIN-OF seed      *
      * tables.  Not the full reference vocabulary/public-suffix      *
      * tables (those are maintained by the crawl team, not this      *
      * job) - a representative prefix set is seeded here and the     *
      * truncation-rule fallback in 2600-VOCAB-OF handles anything    *
      * not in the table.                                             *
      *                                                               *
      * Date       UserID    Description                              *
      * ---------- --------  ---------------------------------------- *
      * 2014-02-03 RAF       Original vocab-prefix table.             *
      * 2014-03-17 RJJ       Added public-suffix table for DOMAIN-OF. *
      *****************************************************************

      *****************************************************************
      * Longest-known-prefix table for VOCAB-OF(uri).  Searched       *
      * longest entry first so schema.org beats a shorter w3.org hit. *
      *****************************************************************
       01  WV-VOCAB-TABLE.
           05  WV-VOCAB-ENTRY.
               10  FILLER PIC X(48) VALUE 'http://schema.org/'.
               10  FILLER PIC X(48) VALUE 'https://schema.org/'.
               10  FILLER PIC X(48) VALUE
                       'http://data-vocabulary.org/'.
               10  FILLER PIC X(48) VALUE 'http://ogp.me/ns/'.
               10  FILLER PIC X(48) VALUE
                       'http://www.w3.org/1999/xhtml/microdata#'.
               10  FILLER PIC X(48) VALUE
                       'http://rdf.data-vocabulary.org/'.
               10  FILLER PIC X(48) VALUE
                       'http://purl.org/goodrelations/'.
               10  FILLER PIC X(48) VALUE
                       'http://microformats.org/'.
               10  FILLER PIC X(48) VALUE
                       'http://www.w3.org/2000/01/rdf-schema#'.
               10  FILLER PIC X(48) VALUE
                       'http://xmlns.com/foaf/0.1/'.

       01  WV-VOCAB-TABLE-R REDEFINES WV-VOCAB-TABLE.
           05  WV-VOCAB-PREFIX OCCURS 10 TIMES
                                        PIC  X(48).

       01  WV-VOCAB-PREFIX-COUNT        PIC  9(04) COMP VALUE 10.

      *****************************************************************
      * Public-suffix table for DOMAIN-OF(url) - two-label suffixes  *
      * that must be kept whole when reducing a host to its           *
      * registrable domain (e.g. www.foo.co.uk -> foo.co.uk, not      *
      * co.uk).  Anything not in this table falls back to the last    *
      * two dot-separated labels of the host.                         *
      *****************************************************************
       01  WV-SUFFIX-TABLE.
           05  WV-SUFFIX-ENTRY.
               10  FILLER PIC X(16) VALUE 'co.uk'.
               10  FILLER PIC X(16) VALUE 'org.uk'.
               10  FILLER PIC X(16) VALUE 'ac.uk'.
               10  FILLER PIC X(16) VALUE 'gov.uk'.
               10  FILLER PIC X(16) VALUE 'co.jp'.
               10  FILLER PIC X(16) VALUE 'ne.jp'.
               10  FILLER PIC X(16) VALUE 'com.br'.
               10  FILLER PIC X(16) VALUE 'com.au'.
               10  FILLER PIC X(16) VALUE 'com.cn'.
               10  FILLER PIC X(16) VALUE 'co.nz'.
               10  FILLER PIC X(16) VALUE 'co.za'.
               10  FILLER PIC X(16) VALUE 'com.mx'.

       01  WV-SUFFIX-TABLE-R REDEFINES WV-SUFFIX-TABLE.
           05  WV-SUFFIX OCCURS 12 TIMES
                                        PIC  X(16).

       01  WV-SUFFIX-COUNT              PIC  9(04) COMP VALUE 12.

      *****************************************************************
      * Fixed nine-entry locale-tag table for 2110-CLEAN-LINE - each  *
      * pair is applied in this order, as a literal substring         *
      * replacement, never as a regular expression.                    *
      *****************************************************************
       01  WV-LOCALE-FROM-TABLE.
           05  FILLER PIC X(05) VALUE 'en_US'.
           05  FILLER PIC X(05) VALUE 'en_GB'.
           05  FILLER PIC X(05) VALUE 'de_DE'.
           05  FILLER PIC X(05) VALUE 'pt_br'.
           05  FILLER PIC X(05) VALUE 'pt_BR'.
           05  FILLER PIC X(05) VALUE 'fr_CA'.
           05  FILLER PIC X(05) VALUE 'fr_BE'.
           05  FILLER PIC X(05) VALUE 'da_DK'.
           05  FILLER PIC X(05) VALUE 'tr_TR'.

       01  WV-LOCALE-FROM-R REDEFINES WV-LOCALE-FROM-TABLE.
           05  WV-LOCALE-FROM OCCURS 9 TIMES
                                        PIC  X(05).

      *****************************************************************
      * Replacement tags are padded to the same X(05) width as the    *
      * FROM table - INSPECT REPLACING ALL requires identical operand *
      * lengths, and pads a short identifier-3 with spaces rather      *
      * than shifting the rest of the line, which would corrupt the   *
      * quad grammar that follows.                                     *
      *****************************************************************
       01  WV-LOCALE-TO-TABLE.
           05  FILLER PIC X(05) VALUE 'en   '.
           05  FILLER PIC X(05) VALUE 'en   '.
           05  FILLER PIC X(05) VALUE 'de   '.
           05  FILLER PIC X(05) VALUE 'pt   '.
           05  FILLER PIC X(05) VALUE 'pt   '.
           05  FILLER PIC X(05) VALUE 'fr   '.
           05  FILLER PIC X(05) VALUE 'fr   '.
           05  FILLER PIC X(05) VALUE 'da   '.
           05  FILLER PIC X(05) VALUE 'tr   '.

       01  WV-LOCALE-TO-R REDEFINES WV-LOCALE-TO-TABLE.
           05  WV-LOCALE-TO OCCURS 9 TIMES
                                        PIC  X(05).
