000100*****************************************************************
000200* ZFAMQDC - zFAM structured-data QUAD/ENTITY working storage.   *
000300*                                                               *
000400* One quad line, cleaned and parsed, plus the ENTITY shape      *
000500* built up from a run of quads that share a SUBJECT.  Copied    *
000600* into ZFAM201 (stats calculator) and ZFAM202 (subset creator). *
000700*                                                               *
000800* Date       UserID    Description                              *
000900* ---------- --------  ---------------------------------------- *
001000* 2013-06-11 RJJ       Original FK-RECORD/FF-RECORD split       *
001100*                      lifted to a shared quad/entity layout.   *
001200* 2013-09-04 RAF       Widened WQ-VALUE to X(512) - some        *
001300*                      microdata literals were truncating.     *
001400* 1999-01-06 RJJ       Y2K sweep - no date fields in this book. *
001500*****************************************************************
001600
001700*****************************************************************
001800* One space-delimited quad line, as read from a dump file:      *
001900*   <SUBJECT> <PREDICATE> <VALUE> <GRAPH> .                     *
002000*****************************************************************
002100 01  WQ-RAW-LINE                 PIC  X(2048).
002200
002300 01  WQ-QUAD-RECORD.
002400     05  WQ-SUBJECT               PIC  X(256).
002500     05  WQ-PREDICATE             PIC  X(256).
002600     05  WQ-VALUE                 PIC  X(512).
002700     05  WQ-GRAPH                 PIC  X(256).
002800     05  FILLER                   PIC  X(088).
002900
003000 01  WQ-PARSE-SWITCH              PIC  X(01) VALUE 'N'.
003100     88  WQ-PARSE-OK                          VALUE 'Y'.
003200     88  WQ-PARSE-ERROR                       VALUE 'N'.
003300
003400*****************************************************************
003500* ENTITY - all quads sharing SUBJECT+GRAPH, reduced to a class  *
003600* and a non-type quad count.  Built fresh for every subject run *
003700* in ZFAM202; used transiently in ZFAM201 pass 1/pass 2.        *
003800*****************************************************************
003900 01  WQ-ENTITY.
004000     05  WQ-ENTITY-ID             PIC  X(256).
004100     05  WQ-ENTITY-TYPE-URI       PIC  X(256).
004200     05  WQ-ENTITY-HAS-TYPE       PIC  X(01) VALUE 'N'.
004300         88  WQ-ENTITY-TYPED                  VALUE 'Y'.
004400     05  WQ-ENTITY-PROP-COUNT     PIC  9(04) COMP.
004500     05  FILLER                   PIC  X(030).
004600
004700*****************************************************************
004800* Quad lines accumulated for the entity currently open in       *
004900* ZFAM202 (one subject's worth) - replayed verbatim to whatever *
005000* class output file(s) the URL fans out to.                     *
005100*****************************************************************
005200 01  WQ-ENTITY-LINE-COUNT         PIC  9(04) COMP VALUE ZEROES.
005300 01  WQ-ENTITY-LINE-TABLE.
005400     05  WQ-ENTITY-LINE OCCURS 200 TIMES
005500                                  PIC  X(1200).
005600     05  FILLER                   PIC  X(001).
