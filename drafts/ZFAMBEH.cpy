000100*****************************************************************
000200* ZFAMBEH - zFAM structured-data BATCH error/summary resources. *
000300* COPYed by ZFAM201 for its file-status message and end-of-job  *
000400* DISPLAY layout.  ZFAM202 keeps its own WB- work areas, since  *
000500* its summary line and file-status handling differ.             *
000600*                                                               *
000700* Date       UserID    Description                              *
000800* ---------- --------  ---------------------------------------- *
000900* 2014-02-03 RAF       Recast from the ZFAM090 commarea/message *
001000*                      layout for a non-CICS batch job.         *
001100* 2015-06-30 RJJ       Added WB-TABLE-FULL-COUNT for the fixed  *
001200*                      OCCURS caps ZFAM201/ZFAM202 both carry.  *
001300*****************************************************************
001400
001500*****************************************************************
001600* File-status error message - built by 9990-FILE-ERROR and      *
001700* DISPLAYed to SYSOUT, in place of the CICS EIBRESP/EIBRESP2     *
001800* message the on-line programs write to the CSSL queue.          *
001900*****************************************************************
002000 01  WB-FILE-ERROR-MSG.
002100     05  FILLER                   PIC  X(13)
002200                                   VALUE 'File Error   '.
002300     05  WB-ERROR-FILE            PIC  X(08) VALUE SPACES.
002400     05  FILLER                   PIC  X(01) VALUE SPACES.
002500     05  FILLER                   PIC  X(09) VALUE 'STATUS:  '.
002600     05  WB-ERROR-STATUS          PIC  X(02) VALUE SPACES.
002700     05  FILLER                   PIC  X(12) VALUE ' Paragraph: '.
002800     05  WB-ERROR-PARAGRAPH       PIC  X(10) VALUE SPACES.
002900
003000*****************************************************************
003100* Job-wide counters DISPLAYed at 8000-JOB-SUMMARY / 8000-CLOSE-  *
003200* OUTPUTS - the four totals that close out the run.              *
003300*****************************************************************
003400 01  WB-LINES-PARSED              PIC S9(09) COMP-3 VALUE ZEROES.
003500 01  WB-PARSE-ERRORS              PIC S9(09) COMP-3 VALUE ZEROES.
003600 01  WB-TYPED-ENTITIES            PIC S9(09) COMP-3 VALUE ZEROES.
003700 01  WB-NO-TYPE-SUBJECTS          PIC S9(09) COMP-3 VALUE ZEROES.
003800 01  WB-TABLE-FULL-COUNT          PIC S9(09) COMP-3 VALUE ZEROES.
003900
004000 01  WB-SUMMARY-LINE.
004100     05  FILLER PIC X(20) VALUE 'ZFAM PARSED LINES  '.
004200     05  WB-SUM-LINES             PIC ZZZZZZZZ9.
004300     05  FILLER PIC X(20) VALUE ' PARSE ERRORS      '.
004400     05  WB-SUM-ERRORS            PIC ZZZZZZZZ9.
004500     05  FILLER PIC X(20) VALUE ' TYPED ENTITIES    '.
004600     05  WB-SUM-TYPED             PIC ZZZZZZZZ9.
004700     05  FILLER PIC X(20) VALUE ' NO-TYPE SUBJECTS  '.
004800     05  WB-SUM-NOTYPE            PIC ZZZZZZZZ9.
