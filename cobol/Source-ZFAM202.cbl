000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZFAM202.
000300 AUTHOR.     Randy Frerking.
000400 INSTALLATION. WALMART LABS - STRUCTURED DATA GROUP.
000500 DATE-WRITTEN. AUGUST 1988.
000600 DATE-COMPILED.
000700 SECURITY.   ZFAM INTERNAL USE ONLY.
000800*****************************************************************
000900*                                                               *
001000* zFAM - STRUCTURED DATA subset-creator batch suite.            *
001100*                                                               *
001200* This job reads the nightly crawl's quad dump files (same      *
001300* layout as ZFAM201's input) and a class filter file supplied   *
001400* by the requesting analyst - one line per class URI wanted,    *
001500* paired with the output file to carry it - and re-serializes   *
001600* every entity of that class into its output file.  An entity   *
001700* is one subject's worth of quads on one page; the whole page's *
001800* entities travel together, so a page can legitimately show up  *
001900* in more than one output file.                                 *
002000*                                                               *
002100* Input dump files MUST already be sorted by GRAPH (page URL)   *
002200* then by SUBJECT within a page - this job does not re-sort,    *
002300* it only groups on the change of GRAPH/SUBJECT as it reads.    *
002400* A dump that violates that ordering will split a subject       *
002500* across two entities without warning; this is a known limit    *
002600* of the job carried over from the on-line extract's own sort   *
002700* step, not something this program can detect.                  *
002800*                                                                *
002900* Date       UserID    Description                              *
003000* ---------- --------  ---------------------------------------- *
003100* 1988-08-03 RAF       Original coding - single-class filter,   *
003200*                      one SUBOUT DD (WDCB-1190).                *
003300* 1988-10-17 RAF       Filter file widened to carry up to 8      *
003400*                      CLASS-NAME/OUTPUT-FILE pairs, one SUBOUT  *
003500*                      DD per pair, per crawl team request       *
003600*                      (WDCB-1204).                              *
003700* 1989-03-22 RJJ       Fan-out rule corrected - a page's whole   *
003800*                      entity batch now travels to every        *
003900*                      matching class's file, not just the      *
004000*                      one entity that matched (WDCB-1233).      *
004100* 1990-05-14 RAF       Vocabulary/class/property table sizes    *
004200*                      raised in ZFAM201 this same release;     *
004300*                      entity/line caps here raised to match     *
004400*                      (WDCB-1289).                              *
004500* 1991-11-02 RJJ       Regex type-property mode added, sharing  *
004600*                      the ZFAM201 ZFAMPARM layout (WDCB-1331).  *
004700* 1994-09-02 DLB       Filter-file split rewritten to scan for   *
004800*                      the tab byte directly - the old UNSTRING  *
004900*                      version mis-split a class name that      *
005000*                      happened to contain an embedded space    *
005100*                      (WDCB-1461).                              *
005200* 1996-02-06 RAF       Locale-tag cleanup added ahead of parse  *
005300*                      to match ZFAM201 (WDCB-1521).             *
005400* 1998-11-30 RJJ       Y2K SWEEP - no date-sensitive fields in  *
005500*                      this program.                             *
005600* 1999-01-19 RAF       Y2K SWEEP - control card layout          *
005700*                      reviewed, no change required.             *
005800* 2001-06-08 RJJ       Table-full condition now counted and     *
005900*                      reported instead of silently dropped     *
006000*                      (WDCB-1691).                              *
006100* 2003-04-25 DLB       End-of-job DISPLAY added - support kept  *
006200*                      asking whether the job had actually run  *
006300*                      when a filter file matched nothing.       *
006400*****************************************************************
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT ZFAM-PARMIN   ASSIGN TO ZFAMPARM
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS  IS WS-PARMIN-STATUS.
007500
007600     SELECT ZFAM-FILELIST ASSIGN TO ZFAMFLST
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS WS-FILELIST-STATUS.
007900
008000     SELECT ZFAM-FILTIN   ASSIGN TO ZFAMFTIN
008100            ORGANIZATION IS LINE SEQUENTIAL
008200            FILE STATUS  IS WS-FILTIN-STATUS.
008300
008400     SELECT ZFAM-INFILE   ASSIGN TO DYNAMIC WS-CURRENT-FILE-NAME
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS WS-INFILE-STATUS.
008700
008800     SELECT ZFAM-SUBOUT1  ASSIGN TO DYNAMIC WS-FILTER-FILE-NAME-1
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS  IS WS-SUBOUT1-STATUS.
009100
009200     SELECT ZFAM-SUBOUT2  ASSIGN TO DYNAMIC WS-FILTER-FILE-NAME-2
009300            ORGANIZATION IS LINE SEQUENTIAL
009400            FILE STATUS  IS WS-SUBOUT2-STATUS.
009500
009600     SELECT ZFAM-SUBOUT3  ASSIGN TO DYNAMIC WS-FILTER-FILE-NAME-3
009700            ORGANIZATION IS LINE SEQUENTIAL
009800            FILE STATUS  IS WS-SUBOUT3-STATUS.
009900
010000     SELECT ZFAM-SUBOUT4  ASSIGN TO DYNAMIC WS-FILTER-FILE-NAME-4
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS  IS WS-SUBOUT4-STATUS.
010300
010400     SELECT ZFAM-SUBOUT5  ASSIGN TO DYNAMIC WS-FILTER-FILE-NAME-5
010500            ORGANIZATION IS LINE SEQUENTIAL
010600            FILE STATUS  IS WS-SUBOUT5-STATUS.
010700
010800     SELECT ZFAM-SUBOUT6  ASSIGN TO DYNAMIC WS-FILTER-FILE-NAME-6
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS  IS WS-SUBOUT6-STATUS.
011100
011200     SELECT ZFAM-SUBOUT7  ASSIGN TO DYNAMIC WS-FILTER-FILE-NAME-7
011300            ORGANIZATION IS LINE SEQUENTIAL
011400            FILE STATUS  IS WS-SUBOUT7-STATUS.
011500
011600     SELECT ZFAM-SUBOUT8  ASSIGN TO DYNAMIC WS-FILTER-FILE-NAME-8
011700            ORGANIZATION IS LINE SEQUENTIAL
011800            FILE STATUS  IS WS-SUBOUT8-STATUS.
011900
012000 DATA DIVISION.
012100 FILE SECTION.
012200 FD  ZFAM-PARMIN
012300     RECORDING MODE IS F.
012400 01  PARM-RECORD.
012500     05  FILLER                   PIC  X(256).
012600
012700 FD  ZFAM-FILELIST
012800     RECORDING MODE IS F.
012900 01  FL-RECORD.
013000     05  FILLER                   PIC  X(256).
013100
013200 FD  ZFAM-FILTIN
013300     RECORDING MODE IS F.
013400 01  FILTIN-RECORD                PIC  X(321).
013500
013600 01  FILTIN-RECORD-R REDEFINES FILTIN-RECORD.
013700     05  FILTIN-SCAN-CLASS        PIC  X(256).
013800     05  FILTIN-SCAN-REST         PIC  X(065).
013900
014000 FD  ZFAM-INFILE
014100     RECORDING MODE IS V.
014200 01  IN-RECORD.
014300     05  FILLER                   PIC  X(2048).
014400
014500 FD  ZFAM-SUBOUT1
014600     RECORDING MODE IS V.
014700 01  SUBOUT1-RECORD.
014800     05  FILLER                   PIC  X(1200).
014900
015000 FD  ZFAM-SUBOUT2
015100     RECORDING MODE IS V.
015200 01  SUBOUT2-RECORD.
015300     05  FILLER                   PIC  X(1200).
015400
015500 FD  ZFAM-SUBOUT3
015600     RECORDING MODE IS V.
015700 01  SUBOUT3-RECORD.
015800     05  FILLER                   PIC  X(1200).
015900
016000 FD  ZFAM-SUBOUT4
016100     RECORDING MODE IS V.
016200 01  SUBOUT4-RECORD.
016300     05  FILLER                   PIC  X(1200).
016400
016500 FD  ZFAM-SUBOUT5
016600     RECORDING MODE IS V.
016700 01  SUBOUT5-RECORD.
016800     05  FILLER                   PIC  X(1200).
016900
017000 FD  ZFAM-SUBOUT6
017100     RECORDING MODE IS V.
017200 01  SUBOUT6-RECORD.
017300     05  FILLER                   PIC  X(1200).
017400
017500 FD  ZFAM-SUBOUT7
017600     RECORDING MODE IS V.
017700 01  SUBOUT7-RECORD.
017800     05  FILLER                   PIC  X(1200).
017900
018000 FD  ZFAM-SUBOUT8
018100     RECORDING MODE IS V.
018200 01  SUBOUT8-RECORD.
018300     05  FILLER                   PIC  X(1200).
018400
018500 WORKING-STORAGE SECTION.
018600
018700*****************************************************************
018800* File status switches - same OK/EOF pairing ZFAM201 uses for   *
018900* its own PARMIN/FILELIST/INFILE.  The eight SUBOUT files only  *
019000* need OK/NOT-OK, same as ZFAM201's four report outputs.        *
019100*****************************************************************
019200 01  WS-PARMIN-STATUS             PIC  X(02) VALUE SPACES.
019300     88  WS-PARMIN-OK                        VALUE '00'.
019400     88  WS-PARMIN-EOF                       VALUE '10'.
019500 01  WS-FILELIST-STATUS           PIC  X(02) VALUE SPACES.
019600     88  WS-FILELIST-OK                      VALUE '00'.
019700     88  WS-FILELIST-EOF-STAT                VALUE '10'.
019800 01  WS-FILTIN-STATUS             PIC  X(02) VALUE SPACES.
019900     88  WS-FILTIN-OK                        VALUE '00'.
020000     88  WS-FILTIN-EOF-STAT                  VALUE '10'.
020100 01  WS-INFILE-STATUS             PIC  X(02) VALUE SPACES.
020200     88  WS-INFILE-OK                        VALUE '00'.
020300     88  WS-INFILE-EOF-STAT                  VALUE '10'.
020400 01  WS-SUBOUT1-STATUS            PIC  X(02) VALUE SPACES.
020500 01  WS-SUBOUT2-STATUS            PIC  X(02) VALUE SPACES.
020600 01  WS-SUBOUT3-STATUS            PIC  X(02) VALUE SPACES.
020700 01  WS-SUBOUT4-STATUS            PIC  X(02) VALUE SPACES.
020800 01  WS-SUBOUT5-STATUS            PIC  X(02) VALUE SPACES.
020900 01  WS-SUBOUT6-STATUS            PIC  X(02) VALUE SPACES.
021000 01  WS-SUBOUT7-STATUS            PIC  X(02) VALUE SPACES.
021100 01  WS-SUBOUT8-STATUS            PIC  X(02) VALUE SPACES.
021200
021300 01  WS-FILELIST-EOF              PIC  X(01) VALUE 'N'.
021400 01  WS-FILTIN-EOF                PIC  X(01) VALUE 'N'.
021500 01  WS-INFILE-EOF                PIC  X(01) VALUE 'N'.
021600 01  WS-FILE-SELECTED             PIC  X(01) VALUE 'N'.
021700
021800*****************************************************************
021900* Job configuration - same shape as ZFAM201's ZFAMPARM: line 1  *
022000* the file-name-selection prefix, line 2 the regex-mode switch, *
022100* remaining lines the type-property predicates.  isType(pred)   *
022200* uses the identical table/regex-mode test as ZFAM201 so an     *
022300* entity's TYPE-URI here means the same thing it does there.    *
022400*****************************************************************
022500 01  WS-FILE-NAME-PREFIX          PIC  X(64) VALUE SPACES.
022600 01  WS-PREFIX-LENGTH             PIC  9(02) COMP VALUE ZEROES.
022700 01  WS-REGEX-MODE                PIC  X(01) VALUE 'N'.
022800     88  WS-REGEX-MODE-ON                    VALUE 'Y'.
022900 01  WS-MAX-TYPE-PATTERNS         PIC  9(02) COMP VALUE 20.
023000 01  WS-TYPE-PATTERN-COUNT        PIC  9(02) COMP VALUE ZEROES.
023100 01  WS-TYPE-PATTERN-TABLE.
023200     05  WS-TYPE-PATTERN OCCURS 20 TIMES
023300                                  PIC  X(256).
023400     05  FILLER                   PIC  X(01).
023500 01  WS-PARM-LINE-NUMBER          PIC  9(02) COMP VALUE ZEROES.
023600
023700 01  WS-CURRENT-FILE-NAME         PIC  X(256) VALUE SPACES.
023800
023900*****************************************************************
024000* Job-wide counters - lines parsed/parse errors carry the same  *
024100* meaning as ZFAM201's; WB-TABLE-FULL-COUNT covers every fixed  *
024200* OCCURS cap in this program (entities, lines, filter slots).   *
024300*****************************************************************
024400 01  WB-LINES-PARSED              PIC S9(09) COMP-3 VALUE ZEROES.
024500 01  WB-PARSE-ERRORS              PIC S9(09) COMP-3 VALUE ZEROES.
024600 01  WB-TABLE-FULL-COUNT          PIC S9(09) COMP-3 VALUE ZEROES.
024700 01  WB-ENTITIES-WRITTEN          PIC S9(09) COMP-3 VALUE ZEROES.
024800
024900*****************************************************************
025000* Class filter map, loaded once by 1200-LOAD-FILTER - one row   *
025100* per CLASS-FILTER-RECORD line, in filter-file order.  Row      *
025200* subscript IS the SUBOUT slot number; there is no indirection  *
025300* table because this compiler cannot ASSIGN a file to a         *
025400* subscripted data item, so slot 1..8 are eight separate SELECT *
025500* clauses, opened in the order their filter line was read.      *
025600*****************************************************************
025700 01  WS-FILTER-COUNT              PIC  9(02) COMP VALUE ZEROES.
025800 01  WS-FILTER-TABLE.
025900     05  WS-FILTER-ENTRY OCCURS 8 TIMES.
026000         10  WS-CF-CLASS          PIC  X(256).
026100         10  WS-CF-FILE           PIC  X(064).
026200         10  FILLER               PIC  X(004).
026300
026400 01  WS-FILTER-FILE-NAMES.
026500     05  WS-FILTER-FILE-NAME-1    PIC  X(64) VALUE SPACES.
026600     05  WS-FILTER-FILE-NAME-2    PIC  X(64) VALUE SPACES.
026700     05  WS-FILTER-FILE-NAME-3    PIC  X(64) VALUE SPACES.
026800     05  WS-FILTER-FILE-NAME-4    PIC  X(64) VALUE SPACES.
026900     05  WS-FILTER-FILE-NAME-5    PIC  X(64) VALUE SPACES.
027000     05  WS-FILTER-FILE-NAME-6    PIC  X(64) VALUE SPACES.
027100     05  WS-FILTER-FILE-NAME-7    PIC  X(64) VALUE SPACES.
027200     05  WS-FILTER-FILE-NAME-8    PIC  X(64) VALUE SPACES.
027300
027400*****************************************************************
027500* Alternate OCCURS view of the eight dynamic-name fields above, *
027600* used only by 1250-LOG-FILTER-MAP to walk them for the start-  *
027700* of-job DISPLAY of what got opened where.                       *
027800*****************************************************************
027900 01  WS-FILTER-FILE-NAMES-R REDEFINES WS-FILTER-FILE-NAMES.
028000     05  WS-FILTER-FILE-NAME-TBL OCCURS 8 TIMES
028100                                  PIC  X(64).
028200
028300*****************************************************************
028400* URL-run state - mirrors ZFAM201's GRAPH grouping, but here    *
028500* quads are streamed and re-serialized rather than tallied.     *
028600* WS-CURRENT-URL/WS-CURRENT-SUBJECT hold HIGH-VALUES when no    *
028700* run is open (start of file, or just after a close-out).       *
028800*****************************************************************
028900 01  WS-CURRENT-URL               PIC  X(256) VALUE HIGH-VALUES.
029000 01  WS-CURRENT-SUBJECT           PIC  X(256) VALUE HIGH-VALUES.
029100 01  WS-CUR-SUBJ-TYPE-URI         PIC  X(256) VALUE SPACES.
029200 01  WS-CUR-SUBJ-HAS-TYPE         PIC  X(01) VALUE 'N'.
029300     88  WS-CUR-SUBJ-TYPED                   VALUE 'Y'.
029400
029500*****************************************************************
029600* Entities closed out so far for the URL currently open - built *
029700* by 3030-CLOSE-CURRENT-ENTITY, consumed by 3100-FANOUT-URL     *
029800* once the URL itself closes.  Capped at 500 subjects per URL,  *
029900* the same cap ZFAM201 places on its subject/type table.        *
030000*****************************************************************
030100 01  WS-URL-ENTITY-COUNT          PIC  9(04) COMP VALUE ZEROES.
030200 01  WS-URL-ENTITY-TABLE.
030300     05  WS-URL-ENTITY OCCURS 500 TIMES.
030400         10  WS-UE-ENTITY-ID      PIC  X(256).
030500         10  WS-UE-TYPE-URI       PIC  X(256).
030600         10  WS-UE-HAS-TYPE       PIC  X(01).
030700             88  WS-UE-TYPED                 VALUE 'Y'.
030800         10  WS-UE-LINE-SPAN.
030900             15  WS-UE-LINE-START PIC  9(04) COMP.
031000             15  WS-UE-LINE-COUNT PIC  9(04) COMP.
031100         10  WS-UE-LINE-SPAN-R REDEFINES WS-UE-LINE-SPAN.
031200             15  WS-UE-LINE-FLD OCCURS 2 TIMES
031300                                  PIC  9(04) COMP.
031400         10  FILLER               PIC  X(003).
031500
031600*****************************************************************
031700* Raw (cleaned) quad lines for every entity closed out so far   *
031800* on the URL currently open, in entity order - replayed         *
031900* verbatim to whichever SUBOUT file(s) the URL fans out to.     *
032000* Capped at 2000 lines per URL; overflow is counted, not         *
032100* silently dropped (WDCB-1691).                                  *
032200*****************************************************************
032300 01  WS-URL-LINE-COUNT            PIC  9(04) COMP VALUE ZEROES.
032400 01  WS-URL-LINE-TABLE.
032500     05  WS-URL-LINE OCCURS 2000 TIMES
032600                                  PIC  X(1200).
032700     05  FILLER                   PIC  X(01).
032800
032900*****************************************************************
033000* Classes touched by the URL currently closing, deduped -       *
033100* WS-MATCH-SLOT holds WS-FILTER-TABLE subscripts, which are     *
033200* also the SUBOUT slot numbers 3141-WRITE-ONE-LINE routes on.   *
033300*****************************************************************
033400 01  WS-MATCH-COUNT               PIC  9(02) COMP VALUE ZEROES.
033500 01  WS-MATCH-TABLE.
033600     05  WS-MATCH-SLOT OCCURS 8 TIMES
033700                                  PIC  9(02) COMP.
033800     05  FILLER                   PIC  X(01).
033900
034000*****************************************************************
034100* Scratch fields for line cleaning, parsing, filter-line        *
034200* splitting, and the entity/class search loops.                 *
034300*****************************************************************
034400 01  WS-CHAR-IX                   PIC  9(04) COMP.
034500 01  WS-LOCALE-IX                 PIC  9(02) COMP.
034600 01  WS-SCAN-POS                  PIC  9(04) COMP.
034700 01  WS-SUBJECT-END               PIC  9(04) COMP.
034800 01  WS-PREDICATE-END             PIC  9(04) COMP.
034900 01  WS-VALUE-END                 PIC  9(04) COMP.
035000 01  WS-QUOTED-VALUE              PIC  X(01) VALUE 'N'.
035100 01  WS-GRAPH-LEN                 PIC  9(04) COMP.
035200 01  WS-TAB-POS                   PIC  9(04) COMP.
035300
035400 01  WS-SEARCH-IX                 PIC  9(04) COMP.
035500 01  WS-SEARCH-FOUND              PIC  X(01) VALUE 'N'.
035600 01  WS-FOUND-IX                  PIC  9(04) COMP VALUE ZEROES.
035700 01  WS-ENTITY-IX                 PIC  9(04) COMP.
035800 01  WS-LINE-IX                   PIC  9(04) COMP.
035900 01  WS-MATCH-IX                  PIC  9(02) COMP.
036000 01  WS-SLOT-NO                   PIC  9(02) COMP.
036100 01  WS-LINE-STOP                 PIC  9(04) COMP.
036200
036300 01  WS-TRIM-IX                   PIC  9(13) COMP.
036400
036500 01  WS-ED-LINES                  PIC  ZZZZZZZZ9.
036600 01  WS-ED-ERRORS                 PIC  ZZZZZZZZ9.
036700 01  WS-ED-ENTITIES               PIC  ZZZZZZZZ9.
036800
036900 COPY ZFAMQDC.
037000*****************************************************************
037100* ZFAMVOC brings in the locale-tag table 2112-APPLY-LOCALE-TAG   *
037200* needs; the VOCAB-OF/DOMAIN-OF prefix tables in the same book   *
037300* go unused here - this program never derives a vocabulary or    *
037400* pay-level domain, it just fans quads out by class.             *
037500*****************************************************************
037600 COPY ZFAMVOC.
037700
037800 PROCEDURE DIVISION.
037900
038000*****************************************************************
038100* Main process.                                                 *
038200*****************************************************************
038300     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
038400     PERFORM 1200-LOAD-FILTER         THRU 1200-EXIT.
038500     PERFORM 2000-PROCESS-ONE-FILE    THRU 2000-EXIT
038600             WITH TEST AFTER
038700             UNTIL WS-FILELIST-EOF EQUAL 'Y'.
038800     PERFORM 8000-CLOSE-OUTPUTS       THRU 8000-EXIT.
038900     STOP RUN.
039000
039100*****************************************************************
039200* Load job configuration from ZFAM-PARMIN, zero every counter,  *
039300* and open the file-selection list - same shape as ZFAM201's    *
039400* own 1000-INITIALIZE.                                          *
039500*****************************************************************
039600 1000-INITIALIZE.
039700     MOVE ZEROES TO WB-LINES-PARSED WB-PARSE-ERRORS
039800                     WB-TABLE-FULL-COUNT WB-ENTITIES-WRITTEN.
039900
040000     OPEN INPUT ZFAM-PARMIN.
040100     IF NOT WS-PARMIN-OK
040200         DISPLAY 'ZFAM202 - ZFAMPARM DID NOT OPEN, DEFAULTS USED'
040300     ELSE
040400         PERFORM 1010-READ-PARM   THRU 1010-EXIT
040500         PERFORM 1010-READ-PARM   THRU 1010-EXIT
040600         PERFORM 1020-READ-TYPE-PATTERN  THRU 1020-EXIT
040700             WITH TEST AFTER
040800             UNTIL WS-PARMIN-EOF
040900         CLOSE ZFAM-PARMIN.
041000
041100     OPEN INPUT ZFAM-FILELIST.
041200     IF NOT WS-FILELIST-OK
041300         DISPLAY 'ZFAM202 - ZFAMFLST DID NOT OPEN, JOB ENDING'
041400         MOVE 'Y' TO WS-FILELIST-EOF.
041500
041600 1000-EXIT.
041700     EXIT.
041800
041900 1010-READ-PARM.
042000     ADD 1 TO WS-PARM-LINE-NUMBER.
042100     READ ZFAM-PARMIN
042200         AT END
042300             SET WS-PARMIN-EOF TO TRUE
042400         NOT AT END
042500             IF WS-PARM-LINE-NUMBER EQUAL 1
042600                 MOVE PARM-RECORD(1:64) TO WS-FILE-NAME-PREFIX
042700             ELSE
042800                 IF PARM-RECORD(1:1) EQUAL 'Y'
042900                     MOVE 'Y' TO WS-REGEX-MODE
043000                 ELSE
043100                     MOVE 'N' TO WS-REGEX-MODE.
043200 1010-EXIT.
043300     EXIT.
043400
043500 1020-READ-TYPE-PATTERN.
043600     READ ZFAM-PARMIN
043700         AT END
043800             SET WS-PARMIN-EOF TO TRUE
043900         NOT AT END
044000             IF WS-TYPE-PATTERN-COUNT LESS THAN
044100                WS-MAX-TYPE-PATTERNS
044200                 ADD 1 TO WS-TYPE-PATTERN-COUNT
044300                 MOVE PARM-RECORD(1:256)
044400                      TO WS-TYPE-PATTERN(WS-TYPE-PATTERN-COUNT)
044500             ELSE
044600                 ADD 1 TO WB-TABLE-FULL-COUNT.
044700 1020-EXIT.
044800     EXIT.
044900
045000*****************************************************************
045100* Read the class filter file once, opening one SUBOUT DD per    *
045200* line, up to the 8-slot cap (WDCB-1204), then log the map.     *
045300*****************************************************************
045400 1200-LOAD-FILTER.
045500     OPEN INPUT ZFAM-FILTIN.
045600     IF NOT WS-FILTIN-OK
045700         DISPLAY 'ZFAM202 - ZFAMFTIN DID NOT OPEN'
045800         DISPLAY 'ZFAM202 - NO SUBSETS BUILT'
045900         MOVE 'Y' TO WS-FILTIN-EOF
046000     ELSE
046100         PERFORM 1210-READ-FILTER-LINE  THRU 1210-EXIT
046200             WITH TEST AFTER
046300             UNTIL WS-FILTIN-EOF EQUAL 'Y'
046400         CLOSE ZFAM-FILTIN
046500         PERFORM 1250-LOG-FILTER-MAP    THRU 1250-EXIT.
046600 1200-EXIT.
046700     EXIT.
046800
046900 1210-READ-FILTER-LINE.
047000     READ ZFAM-FILTIN
047100         AT END
047200             MOVE 'Y' TO WS-FILTIN-EOF
047300         NOT AT END
047400             PERFORM 1220-SPLIT-FILTER-LINE THRU 1220-EXIT
047500             PERFORM 1230-OPEN-FILTER-SLOT  THRU 1230-EXIT.
047600 1210-EXIT.
047700     EXIT.
047800
047900*****************************************************************
048000* Split FILTIN-RECORD at the first tab byte into CLASS-NAME and *
048100* OUTPUT-FILE.  Rewritten to scan for X'09' directly (DLB,      *
048200* 1994) after the original UNSTRING split mis-handled a class   *
048300* name that itself contained an embedded space.                 *
048400*****************************************************************
048500 1220-SPLIT-FILTER-LINE.                                          WDCB1204
048600     MOVE SPACES TO WS-CF-CLASS(1) WS-CF-FILE(1).
048700     MOVE ZEROES TO WS-TAB-POS.
048800     PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
048900             VARYING WS-CHAR-IX FROM 1 BY 1
049000             UNTIL WS-CHAR-IX GREATER THAN 256
049100             OR FILTIN-RECORD(WS-CHAR-IX:1) EQUAL X'09'.
049200     IF WS-CHAR-IX NOT GREATER THAN 256
049300         MOVE WS-CHAR-IX TO WS-TAB-POS
049400         MOVE FILTIN-RECORD(1:WS-TAB-POS - 1)  TO WS-CF-CLASS(1)
049500         MOVE FILTIN-RECORD(WS-TAB-POS + 1:64) TO WS-CF-FILE(1).
049600 1220-EXIT.
049700     EXIT.
049800
049900*****************************************************************
050000* File the split filter entry into WS-FILTER-TABLE and open its *
050100* SUBOUT slot - slot number is simply the next filter row, 1-8. *
050200*****************************************************************
050300 1230-OPEN-FILTER-SLOT.
050400     IF WS-CF-CLASS(1) NOT EQUAL SPACES
050500     AND WS-CF-FILE(1) NOT EQUAL SPACES
050600         IF WS-FILTER-COUNT LESS THAN 8
050700             ADD 1 TO WS-FILTER-COUNT
050800             MOVE WS-CF-CLASS(1) TO WS-CF-CLASS(WS-FILTER-COUNT)
050900             MOVE WS-CF-FILE(1)  TO WS-CF-FILE(WS-FILTER-COUNT)
051000             PERFORM 1240-OPEN-SLOT-FILE THRU 1240-EXIT
051100         ELSE
051200             ADD 1 TO WB-TABLE-FULL-COUNT.                        WDCB1691
051300 1230-EXIT.
051400     EXIT.
051500
051600 1240-OPEN-SLOT-FILE.
051700     EVALUATE WS-FILTER-COUNT
051800         WHEN 1
051900             MOVE WS-CF-FILE(1) TO WS-FILTER-FILE-NAME-1
052000             OPEN OUTPUT ZFAM-SUBOUT1
052100         WHEN 2
052200             MOVE WS-CF-FILE(2) TO WS-FILTER-FILE-NAME-2
052300             OPEN OUTPUT ZFAM-SUBOUT2
052400         WHEN 3
052500             MOVE WS-CF-FILE(3) TO WS-FILTER-FILE-NAME-3
052600             OPEN OUTPUT ZFAM-SUBOUT3
052700         WHEN 4
052800             MOVE WS-CF-FILE(4) TO WS-FILTER-FILE-NAME-4
052900             OPEN OUTPUT ZFAM-SUBOUT4
053000         WHEN 5
053100             MOVE WS-CF-FILE(5) TO WS-FILTER-FILE-NAME-5
053200             OPEN OUTPUT ZFAM-SUBOUT5
053300         WHEN 6
053400             MOVE WS-CF-FILE(6) TO WS-FILTER-FILE-NAME-6
053500             OPEN OUTPUT ZFAM-SUBOUT6
053600         WHEN 7
053700             MOVE WS-CF-FILE(7) TO WS-FILTER-FILE-NAME-7
053800             OPEN OUTPUT ZFAM-SUBOUT7
053900         WHEN 8
054000             MOVE WS-CF-FILE(8) TO WS-FILTER-FILE-NAME-8
054100             OPEN OUTPUT ZFAM-SUBOUT8
054200     END-EVALUATE.
054300 1240-EXIT.
054400     EXIT.
054500
054600 1250-LOG-FILTER-MAP.
054700     PERFORM 1251-LOG-ONE-FILTER THRU 1251-EXIT
054800             VARYING WS-SEARCH-IX FROM 1 BY 1
054900             UNTIL WS-SEARCH-IX GREATER THAN WS-FILTER-COUNT.
055000 1250-EXIT.
055100     EXIT.
055200
055300 1251-LOG-ONE-FILTER.
055400     DISPLAY 'ZFAM202 - CLASS ' WS-CF-CLASS(WS-SEARCH-IX)
055500              ' -> ' WS-FILTER-FILE-NAME-TBL(WS-SEARCH-IX).
055600 1251-EXIT.
055700     EXIT.
055800
055900*****************************************************************
056000* Shared no-op scan step, same S-114 shop standard ZFAM201       *
056100* uses for its own delimiter-hunting loops.                     *
056200*****************************************************************
056300 9500-SCAN-NOOP.
056400     CONTINUE.
056500 9500-EXIT.
056600     EXIT.
056700
056800*****************************************************************
056900* Read the next candidate file name and check it against        *
057000* WS-FILE-NAME-PREFIX - identical rule to ZFAM201's 1100.       *
057100*****************************************************************
057200 1100-SELECT-FILE.
057300     MOVE 'N' TO WS-FILE-SELECTED.
057400     READ ZFAM-FILELIST
057500         AT END
057600             MOVE 'Y' TO WS-FILELIST-EOF
057700         NOT AT END
057800             MOVE FL-RECORD TO WS-CURRENT-FILE-NAME
057900             IF WS-FILE-NAME-PREFIX EQUAL SPACES
058000                 MOVE 'Y' TO WS-FILE-SELECTED
058100             ELSE
058200                 PERFORM 1110-CHECK-PREFIX THRU 1110-EXIT.
058300 1100-EXIT.
058400     EXIT.
058500
058600 1110-CHECK-PREFIX.
058700     MOVE ZEROES TO WS-PREFIX-LENGTH.
058800     PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
058900             VARYING WS-CHAR-IX FROM 64 BY -1
059000             UNTIL WS-CHAR-IX EQUAL ZEROES
059100             OR WS-FILE-NAME-PREFIX(WS-CHAR-IX:1) NOT EQUAL SPACE.
059200     MOVE WS-CHAR-IX TO WS-PREFIX-LENGTH.
059300     IF WS-PREFIX-LENGTH GREATER THAN ZEROES
059400         IF WS-CURRENT-FILE-NAME(1:WS-PREFIX-LENGTH) EQUAL
059500            WS-FILE-NAME-PREFIX(1:WS-PREFIX-LENGTH)
059600             MOVE 'Y' TO WS-FILE-SELECTED.
059700 1110-EXIT.
059800     EXIT.
059900
060000*****************************************************************
060100* Open one candidate dump file, stream and re-group its quads   *
060200* by URL/SUBJECT, close it out, and close the file.  A URL is   *
060300* never carried across two dump files - each file starts and    *
060400* ends its own runs, same as the filter-file sort precondition  *
060500* assumes.                                                       *
060600*****************************************************************
060700 2000-PROCESS-ONE-FILE.
060800     PERFORM 1100-SELECT-FILE     THRU 1100-EXIT.
060900
061000     IF WS-FILELIST-EOF NOT EQUAL 'Y'
061100     AND WS-FILE-SELECTED EQUAL 'Y'
061200         MOVE HIGH-VALUES   TO WS-CURRENT-URL WS-CURRENT-SUBJECT
061300         MOVE ZEROES        TO WS-URL-ENTITY-COUNT
061400                                WS-URL-LINE-COUNT
061500                                WQ-ENTITY-LINE-COUNT
061600         MOVE 'N'           TO WS-INFILE-EOF
061700         OPEN INPUT ZFAM-INFILE
061800         IF NOT WS-INFILE-OK
061900             DISPLAY 'ZFAM202 - COULD NOT OPEN '
062000                     WS-CURRENT-FILE-NAME
062100         ELSE
062200             PERFORM 2050-READ-AND-GROUP  THRU 2050-EXIT
062300                 WITH TEST AFTER
062400                 UNTIL WS-INFILE-EOF EQUAL 'Y'
062500             IF WS-CURRENT-SUBJECT NOT EQUAL HIGH-VALUES
062600                 PERFORM 3030-CLOSE-CURRENT-ENTITY THRU 3030-EXIT
062700             IF WS-CURRENT-URL NOT EQUAL HIGH-VALUES
062800                 PERFORM 3100-FANOUT-URL THRU 3100-EXIT
062900             CLOSE ZFAM-INFILE.
063000
063100 2000-EXIT.
063200     EXIT.
063300
063400*****************************************************************
063500* Read one INFILE line, clean and parse it, and feed the        *
063600* URL/SUBJECT state machine.                                    *
063700*****************************************************************
063800 2050-READ-AND-GROUP.
063900     PERFORM 2100-READ-LINE       THRU 2100-EXIT.
064000     IF WS-INFILE-EOF NOT EQUAL 'Y'
064100         PERFORM 2200-PARSE-QUAD  THRU 2200-EXIT
064200         IF WQ-PARSE-OK
064300             PERFORM 3000-HANDLE-QUAD THRU 3000-EXIT.
064400 2050-EXIT.
064500     EXIT.
064600
064700 2100-READ-LINE.
064800     READ ZFAM-INFILE INTO WQ-RAW-LINE
064900         AT END
065000             MOVE 'Y' TO WS-INFILE-EOF
065100         NOT AT END
065200             PERFORM 2110-CLEAN-LINE THRU 2110-EXIT.
065300 2100-EXIT.
065400     EXIT.
065500
065600*****************************************************************
065700* Line cleaning - identical rule to ZFAM201's 2110, kept in     *
065800* step so the two jobs always agree on what a quad line means.  *
065900*****************************************************************
066000 2110-CLEAN-LINE.
066100     PERFORM 2111-STRIP-CHAR THRU 2111-EXIT
066200             VARYING WS-CHAR-IX FROM 1 BY 1
066300             UNTIL WS-CHAR-IX GREATER THAN 2048.
066400
066500     PERFORM 2112-APPLY-LOCALE-TAG THRU 2112-EXIT
066600             VARYING WS-LOCALE-IX FROM 1 BY 1
066700             UNTIL WS-LOCALE-IX GREATER THAN 9.
066800 2110-EXIT.
066900     EXIT.
067000
067100 2111-STRIP-CHAR.
067200     IF WQ-RAW-LINE(WS-CHAR-IX:1) LESS THAN SPACE
067300     OR WQ-RAW-LINE(WS-CHAR-IX:1) GREATER THAN '~'
067400         MOVE SPACE TO WQ-RAW-LINE(WS-CHAR-IX:1).
067500 2111-EXIT.
067600     EXIT.
067700
067800 2112-APPLY-LOCALE-TAG.
067900     INSPECT WQ-RAW-LINE REPLACING ALL
068000             WV-LOCALE-FROM(WS-LOCALE-IX)
068100             BY WV-LOCALE-TO(WS-LOCALE-IX).
068200 2112-EXIT.
068300     EXIT.
068400
068500*****************************************************************
068600* Parse a cleaned line into WQ-QUAD-RECORD - identical rule to  *
068700* ZFAM201's 2200.                                                *
068800*****************************************************************
068900 2200-PARSE-QUAD.
069000     SET WQ-PARSE-OK TO TRUE.
069100     MOVE SPACES TO WQ-QUAD-RECORD.
069200
069300     PERFORM 2210-FIND-SUBJECT-END    THRU 2210-EXIT.
069400     IF WQ-PARSE-OK
069500         PERFORM 2220-FIND-PREDICATE-END  THRU 2220-EXIT.
069600     IF WQ-PARSE-OK
069700         PERFORM 2230-FIND-VALUE-END      THRU 2230-EXIT.
069800     IF WQ-PARSE-OK
069900         COMPUTE WS-GRAPH-LEN = 2047 - WS-VALUE-END
070000         IF WS-GRAPH-LEN GREATER THAN 256
070100             MOVE 256 TO WS-GRAPH-LEN.
070200     IF WQ-PARSE-OK AND WS-GRAPH-LEN LESS THAN 1
070300         SET WQ-PARSE-ERROR TO TRUE.
070400     IF WQ-PARSE-OK
070500         MOVE WQ-RAW-LINE(WS-VALUE-END + 2:WS-GRAPH-LEN)
070600              TO WQ-GRAPH
070700         PERFORM 2240-TRIM-GRAPH          THRU 2240-EXIT.
070800
070900     IF WQ-PARSE-OK
071000         ADD 1 TO WB-LINES-PARSED
071100     ELSE
071200         ADD 1 TO WB-PARSE-ERRORS.
071300 2200-EXIT.
071400     EXIT.
071500
071600 2210-FIND-SUBJECT-END.
071700     MOVE ZEROES TO WS-SUBJECT-END.
071800     PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
071900             VARYING WS-SCAN-POS FROM 1 BY 1
072000             UNTIL WS-SCAN-POS GREATER THAN 2048
072100             OR WQ-RAW-LINE(WS-SCAN-POS:1) EQUAL SPACE.
072200     IF WS-SCAN-POS GREATER THAN 2048 OR WS-SCAN-POS EQUAL 1
072300         SET WQ-PARSE-ERROR TO TRUE
072400     ELSE
072500         MOVE WS-SCAN-POS TO WS-SUBJECT-END
072600         MOVE WQ-RAW-LINE(1:WS-SCAN-POS - 1) TO WQ-SUBJECT.
072700 2210-EXIT.
072800     EXIT.
072900
073000 2220-FIND-PREDICATE-END.
073100     PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
073200             VARYING WS-SCAN-POS FROM WS-SUBJECT-END + 1 BY 1
073300             UNTIL WS-SCAN-POS GREATER THAN 2048
073400             OR WQ-RAW-LINE(WS-SCAN-POS:1) EQUAL SPACE.
073500     IF WS-SCAN-POS GREATER THAN 2048
073600         SET WQ-PARSE-ERROR TO TRUE
073700     ELSE
073800         MOVE WS-SCAN-POS TO WS-PREDICATE-END
073900         MOVE WQ-RAW-LINE(WS-SUBJECT-END + 1:
074000              WS-SCAN-POS - WS-SUBJECT-END - 1) TO WQ-PREDICATE.
074100 2220-EXIT.
074200     EXIT.
074300
074400 2230-FIND-VALUE-END.
074500     MOVE 'N' TO WS-QUOTED-VALUE.
074600     IF WQ-RAW-LINE(WS-PREDICATE-END + 1:1) EQUAL '"'
074700         MOVE 'Y' TO WS-QUOTED-VALUE
074800         PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
074900                 VARYING WS-SCAN-POS FROM WS-PREDICATE-END + 2
075000                 BY 1
075100                 UNTIL WS-SCAN-POS GREATER THAN 2048
075200                 OR WQ-RAW-LINE(WS-SCAN-POS:1) EQUAL '"'
075300     ELSE
075400         PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
075500                 VARYING WS-SCAN-POS FROM WS-PREDICATE-END + 1
075600                 BY 1
075700                 UNTIL WS-SCAN-POS GREATER THAN 2048
075800                 OR WQ-RAW-LINE(WS-SCAN-POS:1) EQUAL SPACE
075900         COMPUTE WS-SCAN-POS = WS-SCAN-POS - 1.
076000
076100     IF WS-SCAN-POS GREATER THAN 2048
076200         SET WQ-PARSE-ERROR TO TRUE
076300     ELSE
076400         MOVE WS-SCAN-POS TO WS-VALUE-END
076500         IF WS-QUOTED-VALUE EQUAL 'Y'
076600             MOVE WQ-RAW-LINE(WS-PREDICATE-END + 2:
076700                  WS-SCAN-POS - WS-PREDICATE-END - 2) TO WQ-VALUE
076800         ELSE
076900             MOVE WQ-RAW-LINE(WS-PREDICATE-END + 1:
077000                  WS-SCAN-POS - WS-PREDICATE-END) TO WQ-VALUE.
077100 2230-EXIT.
077200     EXIT.
077300
077400 2240-TRIM-GRAPH.
077500     PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
077600             VARYING WS-CHAR-IX FROM 256 BY -1
077700             UNTIL WS-CHAR-IX EQUAL ZEROES
077800             OR WQ-GRAPH(WS-CHAR-IX:1) NOT EQUAL SPACE.
077900     IF WS-CHAR-IX GREATER THAN ZEROES
078000     AND WQ-GRAPH(WS-CHAR-IX:1) EQUAL '.'
078100         MOVE SPACE TO WQ-GRAPH(WS-CHAR-IX:1)
078200         PERFORM 9500-SCAN-NOOP THRU 9500-EXIT
078300                 VARYING WS-CHAR-IX FROM WS-CHAR-IX - 1 BY -1
078400                 UNTIL WS-CHAR-IX EQUAL ZEROES
078500                 OR WQ-GRAPH(WS-CHAR-IX:1) NOT EQUAL SPACE.
078600     IF WS-CHAR-IX EQUAL ZEROES OR WQ-GRAPH EQUAL SPACES
078700         SET WQ-PARSE-ERROR TO TRUE.
078800 2240-EXIT.
078900     EXIT.
079000
079100*****************************************************************
079200* isType(predicate) - exact table match, or substring match     *
079300* when WS-REGEX-MODE-ON.  Same test ZFAM201 uses, so an         *
079400* entity's TYPE-URI here always agrees with ZFAM201's.          *
079500*****************************************************************
079600 2250-IS-TYPE-PREDICATE.
079700     SET WQ-PARSE-ERROR TO TRUE.
079800     PERFORM 2251-MATCH-TYPE-PATTERN THRU 2251-EXIT
079900             VARYING WS-SEARCH-IX FROM 1 BY 1
080000             UNTIL WS-SEARCH-IX GREATER THAN WS-TYPE-PATTERN-COUNT
080100             OR WQ-PARSE-OK.
080200 2250-EXIT.
080300     EXIT.
080400
080500 2251-MATCH-TYPE-PATTERN.
080600     IF WQ-PREDICATE EQUAL WS-TYPE-PATTERN(WS-SEARCH-IX)
080700         SET WQ-PARSE-OK TO TRUE
080800     ELSE
080900         IF WS-REGEX-MODE-ON
081000             INSPECT WQ-PREDICATE TALLYING WS-TRIM-IX
081100                     FOR ALL WS-TYPE-PATTERN(WS-SEARCH-IX)
081200             IF WS-TRIM-IX GREATER THAN ZEROES
081300                 SET WQ-PARSE-OK TO TRUE
081400             MOVE ZEROES TO WS-TRIM-IX.
081500 2251-EXIT.
081600     EXIT.
081700
081800*****************************************************************
081900* Route the parsed quad according to whether the URL and/or the *
082000* subject just changed - the three-state carry BATCH FLOW asks  *
082100* for (current URL, current subject, current subject's quads).  *
082200*****************************************************************
082300 3000-HANDLE-QUAD.
082400     IF WS-CURRENT-URL EQUAL HIGH-VALUES
082500         PERFORM 3050-START-NEW-URL     THRU 3050-EXIT
082600     ELSE
082700         IF WQ-GRAPH NOT EQUAL WS-CURRENT-URL
082800             PERFORM 3020-URL-CHANGED   THRU 3020-EXIT
082900         ELSE
083000             IF WQ-SUBJECT NOT EQUAL WS-CURRENT-SUBJECT
083100                 PERFORM 3010-SUBJECT-CHANGED THRU 3010-EXIT
083200             ELSE
083300                 PERFORM 3040-APPEND-QUAD-TO-ENTITY
083400                         THRU 3040-EXIT.
083500 3000-EXIT.
083600     EXIT.
083700
083800*****************************************************************
083900* First quad of the file - open both the URL run and the       *
084000* subject run on it.                                             *
084100*****************************************************************
084200 3050-START-NEW-URL.
084300     MOVE WQ-GRAPH   TO WS-CURRENT-URL.
084400     PERFORM 3060-OPEN-NEW-SUBJECT THRU 3060-EXIT.
084500 3050-EXIT.
084600     EXIT.
084700
084800*****************************************************************
084900* GRAPH changed - close the entity and the URL just finished,   *
085000* fan it out, reset the URL's entity/line tables, then open the *
085100* new URL and its first subject on this quad.                    *
085200*****************************************************************
085300 3020-URL-CHANGED.
085400     PERFORM 3030-CLOSE-CURRENT-ENTITY THRU 3030-EXIT.
085500     PERFORM 3100-FANOUT-URL           THRU 3100-EXIT.
085600     MOVE ZEROES   TO WS-URL-ENTITY-COUNT WS-URL-LINE-COUNT.
085700     MOVE WQ-GRAPH TO WS-CURRENT-URL.
085800     PERFORM 3060-OPEN-NEW-SUBJECT THRU 3060-EXIT.
085900 3020-EXIT.
086000     EXIT.
086100
086200*****************************************************************
086300* SUBJECT changed within the same URL - close the entity just   *
086400* finished and open the new subject on this quad.                *
086500*****************************************************************
086600 3010-SUBJECT-CHANGED.
086700     PERFORM 3030-CLOSE-CURRENT-ENTITY THRU 3030-EXIT.
086800     PERFORM 3060-OPEN-NEW-SUBJECT     THRU 3060-EXIT.
086900 3010-EXIT.
087000     EXIT.
087100
087200 3060-OPEN-NEW-SUBJECT.
087300     MOVE WQ-SUBJECT      TO WS-CURRENT-SUBJECT.
087400     MOVE ZEROES          TO WQ-ENTITY-LINE-COUNT.
087500     MOVE 'N'             TO WS-CUR-SUBJ-HAS-TYPE.
087600     MOVE SPACES          TO WS-CUR-SUBJ-TYPE-URI.
087700     PERFORM 3040-APPEND-QUAD-TO-ENTITY THRU 3040-EXIT.
087800 3060-EXIT.
087900     EXIT.
088000
088100*****************************************************************
088200* Buffer this quad's cleaned line onto the subject currently    *
088300* open, and if it is a type quad, remember its VALUE as the     *
088400* subject's TYPE-URI - the loop runs to completion over the     *
088500* whole subject, so the LAST type quad wins, per the BUSINESS   *
088600* RULES.                                                         *
088700*****************************************************************
088800 3040-APPEND-QUAD-TO-ENTITY.
088900     IF WQ-ENTITY-LINE-COUNT LESS THAN 200
089000         ADD 1 TO WQ-ENTITY-LINE-COUNT
089100         MOVE WQ-RAW-LINE TO WQ-ENTITY-LINE(WQ-ENTITY-LINE-COUNT)
089200     ELSE
089300         ADD 1 TO WB-TABLE-FULL-COUNT.
089400
089500     PERFORM 2250-IS-TYPE-PREDICATE THRU 2250-EXIT.
089600     IF WQ-PARSE-OK
089700         MOVE WQ-VALUE TO WS-CUR-SUBJ-TYPE-URI
089800         MOVE 'Y'      TO WS-CUR-SUBJ-HAS-TYPE.
089900 3040-EXIT.
090000     EXIT.
090100
090200*****************************************************************
090300* Close out the subject currently open into WS-URL-ENTITY-      *
090400* TABLE, copying its buffered lines onto the end of WS-URL-     *
090500* LINE-TABLE.  Skipped (and counted) if the URL already holds   *
090600* 500 entities.                                                  *
090700*****************************************************************
090800 3030-CLOSE-CURRENT-ENTITY.
090900     IF WS-URL-ENTITY-COUNT LESS THAN 500
091000         ADD 1 TO WS-URL-ENTITY-COUNT
091100         MOVE WS-CURRENT-SUBJECT   TO
091200              WS-UE-ENTITY-ID(WS-URL-ENTITY-COUNT)
091300         MOVE WS-CUR-SUBJ-TYPE-URI TO
091400              WS-UE-TYPE-URI(WS-URL-ENTITY-COUNT)
091500         MOVE WS-CUR-SUBJ-HAS-TYPE TO
091600              WS-UE-HAS-TYPE(WS-URL-ENTITY-COUNT)
091700         COMPUTE WS-UE-LINE-START(WS-URL-ENTITY-COUNT) =
091800                 WS-URL-LINE-COUNT + 1
091900         MOVE ZEROES TO WS-UE-LINE-COUNT(WS-URL-ENTITY-COUNT)
092000         PERFORM 3031-COPY-ENTITY-LINE THRU 3031-EXIT
092100                 VARYING WS-LINE-IX FROM 1 BY 1
092200                 UNTIL WS-LINE-IX GREATER THAN
092300                       WQ-ENTITY-LINE-COUNT
092400     ELSE
092500         ADD 1 TO WB-TABLE-FULL-COUNT.
092600 3030-EXIT.
092700     EXIT.
092800
092900 3031-COPY-ENTITY-LINE.
093000     IF WS-URL-LINE-COUNT LESS THAN 2000
093100         ADD 1 TO WS-URL-LINE-COUNT
093200         MOVE WQ-ENTITY-LINE(WS-LINE-IX) TO
093300              WS-URL-LINE(WS-URL-LINE-COUNT)
093400         ADD 1 TO WS-UE-LINE-COUNT(WS-URL-ENTITY-COUNT)
093500     ELSE
093600         ADD 1 TO WB-TABLE-FULL-COUNT.
093700 3031-EXIT.
093800     EXIT.
093900
094000*****************************************************************
094100* The URL just finished - find every filter class touched by    *
094200* ANY of its entities, then replay the WHOLE entity batch to    *
094300* every one of those classes' SUBOUT files (Routing/Fan-out     *
094400* business rule; BUSINESS RULES also calls this out as          *
094500* intentionally duplicating entities across files).             *
094600*****************************************************************
094700 3100-FANOUT-URL.
094800     MOVE ZEROES TO WS-MATCH-COUNT.
094900     PERFORM 3110-CHECK-ENTITY-CLASS THRU 3110-EXIT
095000             VARYING WS-ENTITY-IX FROM 1 BY 1
095100             UNTIL WS-ENTITY-IX GREATER THAN WS-URL-ENTITY-COUNT.
095200     IF WS-MATCH-COUNT GREATER THAN ZEROES
095300         PERFORM 3130-WRITE-TO-MATCHED-CLASS THRU 3130-EXIT
095400                 VARYING WS-MATCH-IX FROM 1 BY 1
095500                 UNTIL WS-MATCH-IX GREATER THAN WS-MATCH-COUNT.
095600 3100-EXIT.
095700     EXIT.
095800
095900*****************************************************************
096000* Does this entity's TYPE-URI equal a filter CLASS-NAME?  If    *
096100* so, and the filter row is not already in WS-MATCH-TABLE, add  *
096200* it.  An entity with no type, or a type not in the filter      *
096300* file, contributes nothing here (Routing business rule).       *
096400*****************************************************************
096500 3110-CHECK-ENTITY-CLASS.
096600     IF WS-UE-HAS-TYPE(WS-ENTITY-IX) EQUAL 'Y'
096700         MOVE ZEROES TO WS-FOUND-IX
096800         PERFORM 3111-MATCH-FILTER-CLASS THRU 3111-EXIT
096900                 VARYING WS-SEARCH-IX FROM 1 BY 1
097000                 UNTIL WS-SEARCH-IX GREATER THAN WS-FILTER-COUNT
097100                 OR WS-FOUND-IX GREATER THAN ZEROES
097200         IF WS-FOUND-IX GREATER THAN ZEROES
097300             PERFORM 3120-ADD-MATCHED-CLASS THRU 3120-EXIT.
097400 3110-EXIT.
097500     EXIT.
097600
097700 3111-MATCH-FILTER-CLASS.
097800     IF WS-CF-CLASS(WS-SEARCH-IX) EQUAL
097900        WS-UE-TYPE-URI(WS-ENTITY-IX)
098000         MOVE WS-SEARCH-IX TO WS-FOUND-IX.
098100 3111-EXIT.
098200     EXIT.
098300
098400 3120-ADD-MATCHED-CLASS.
098500     MOVE 'N' TO WS-SEARCH-FOUND.
098600     PERFORM 3121-MATCH-MATCHED-CLASS THRU 3121-EXIT
098700             VARYING WS-MATCH-IX FROM 1 BY 1
098800             UNTIL WS-MATCH-IX GREATER THAN WS-MATCH-COUNT
098900             OR WS-SEARCH-FOUND EQUAL 'Y'.
099000     IF WS-SEARCH-FOUND EQUAL 'N'
099100         IF WS-MATCH-COUNT LESS THAN 8
099200             ADD 1 TO WS-MATCH-COUNT
099300             MOVE WS-FOUND-IX TO WS-MATCH-SLOT(WS-MATCH-COUNT).
099400 3120-EXIT.
099500     EXIT.
099600
099700 3121-MATCH-MATCHED-CLASS.
099800     IF WS-MATCH-SLOT(WS-MATCH-IX) EQUAL WS-FOUND-IX
099900         MOVE 'Y' TO WS-SEARCH-FOUND.
100000 3121-EXIT.
100100     EXIT.
100200
100300*****************************************************************
100400* Replay every entity of the URL to the SUBOUT slot named by    *
100500* one matched filter row.                                        *
100600*****************************************************************
100700 3130-WRITE-TO-MATCHED-CLASS.
100800     MOVE WS-MATCH-SLOT(WS-MATCH-IX) TO WS-SLOT-NO.
100900     PERFORM 3140-WRITE-ONE-ENTITY THRU 3140-EXIT
101000             VARYING WS-ENTITY-IX FROM 1 BY 1
101100             UNTIL WS-ENTITY-IX GREATER THAN WS-URL-ENTITY-COUNT.
101200 3130-EXIT.
101300     EXIT.
101400
101500 3140-WRITE-ONE-ENTITY.
101600     COMPUTE WS-LINE-STOP = WS-UE-LINE-START(WS-ENTITY-IX) +
101700                             WS-UE-LINE-COUNT(WS-ENTITY-IX) - 1.
101800     PERFORM 3141-WRITE-ONE-LINE THRU 3141-EXIT
101900             VARYING WS-LINE-IX
102000               FROM WS-UE-LINE-START(WS-ENTITY-IX)
102100             BY 1
102200             UNTIL WS-LINE-IX GREATER THAN WS-LINE-STOP.
102300     ADD 1 TO WB-ENTITIES-WRITTEN.
102400 3140-EXIT.
102500     EXIT.
102600
102700*****************************************************************
102800* Write one buffered line to the SUBOUT file named by           *
102900* WS-SLOT-NO - eight hard SELECTs, not a table of file handles, *
103000* because this compiler cannot ASSIGN a file to a subscripted   *
103100* data item.                                                     *
103200*****************************************************************
103300 3141-WRITE-ONE-LINE.
103400     EVALUATE WS-SLOT-NO
103500         WHEN 1
103600             MOVE WS-URL-LINE(WS-LINE-IX) TO SUBOUT1-RECORD
103700             WRITE SUBOUT1-RECORD
103800         WHEN 2
103900             MOVE WS-URL-LINE(WS-LINE-IX) TO SUBOUT2-RECORD
104000             WRITE SUBOUT2-RECORD
104100         WHEN 3
104200             MOVE WS-URL-LINE(WS-LINE-IX) TO SUBOUT3-RECORD
104300             WRITE SUBOUT3-RECORD
104400         WHEN 4
104500             MOVE WS-URL-LINE(WS-LINE-IX) TO SUBOUT4-RECORD
104600             WRITE SUBOUT4-RECORD
104700         WHEN 5
104800             MOVE WS-URL-LINE(WS-LINE-IX) TO SUBOUT5-RECORD
104900             WRITE SUBOUT5-RECORD
105000         WHEN 6
105100             MOVE WS-URL-LINE(WS-LINE-IX) TO SUBOUT6-RECORD
105200             WRITE SUBOUT6-RECORD
105300         WHEN 7
105400             MOVE WS-URL-LINE(WS-LINE-IX) TO SUBOUT7-RECORD
105500             WRITE SUBOUT7-RECORD
105600         WHEN 8
105700             MOVE WS-URL-LINE(WS-LINE-IX) TO SUBOUT8-RECORD
105800             WRITE SUBOUT8-RECORD
105900     END-EVALUATE.
106000 3141-EXIT.
106100     EXIT.
106200
106300*****************************************************************
106400* Close every SUBOUT file that was actually opened, and log the *
106500* job's line/entity counts (DLB, 2003 - support kept asking     *
106600* whether the job had run at all when a filter matched nothing).*
106700*****************************************************************
106800 8000-CLOSE-OUTPUTS.
106900     IF WS-FILTER-COUNT GREATER THAN OR EQUAL TO 1
107000         CLOSE ZFAM-SUBOUT1.
107100     IF WS-FILTER-COUNT GREATER THAN OR EQUAL TO 2
107200         CLOSE ZFAM-SUBOUT2.
107300     IF WS-FILTER-COUNT GREATER THAN OR EQUAL TO 3
107400         CLOSE ZFAM-SUBOUT3.
107500     IF WS-FILTER-COUNT GREATER THAN OR EQUAL TO 4
107600         CLOSE ZFAM-SUBOUT4.
107700     IF WS-FILTER-COUNT GREATER THAN OR EQUAL TO 5
107800         CLOSE ZFAM-SUBOUT5.
107900     IF WS-FILTER-COUNT GREATER THAN OR EQUAL TO 6
108000         CLOSE ZFAM-SUBOUT6.
108100     IF WS-FILTER-COUNT GREATER THAN OR EQUAL TO 7
108200         CLOSE ZFAM-SUBOUT7.
108300     IF WS-FILTER-COUNT GREATER THAN OR EQUAL TO 8
108400         CLOSE ZFAM-SUBOUT8.
108500
108600     MOVE WB-LINES-PARSED     TO WS-ED-LINES.
108700     MOVE WB-PARSE-ERRORS     TO WS-ED-ERRORS.
108800     MOVE WB-ENTITIES-WRITTEN TO WS-ED-ENTITIES.
108900     DISPLAY 'ZFAM202 - LINES PARSED    ' WS-ED-LINES.
109000     DISPLAY 'ZFAM202 - PARSE ERRORS    ' WS-ED-ERRORS.
109100     DISPLAY 'ZFAM202 - ENTITIES WRITTEN ' WS-ED-ENTITIES.
109200     IF WB-TABLE-FULL-COUNT GREATER THAN ZEROES
109300         DISPLAY 'ZFAM202 - TABLE-FULL EVENTS '
109400                 WB-TABLE-FULL-COUNT.
109500 8000-EXIT.
109600     EXIT.
