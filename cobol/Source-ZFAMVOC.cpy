000100*****************************************************************
000200* ZFAMVOC - zFAM structured-data VOCAB-OF / DOMAIN-OF seed      *
000300* tables.  Not the full reference vocabulary/public-suffix      *
000400* tables (those are maintained by the crawl team, not this      *
000500* job) - a representative prefix set is seeded here and the     *
000600* truncation-rule fallback in 2600-VOCAB-OF handles anything    *
000700* not in the table.                                             *
000800*                                                               *
000900* Date       UserID    Description                              *
001000* ---------- --------  ---------------------------------------- *
001100* 2014-02-03 RAF       Original vocab-prefix table.             *
001200* 2014-03-17 RJJ       Added public-suffix table for DOMAIN-OF. *
001300*****************************************************************
001400
001500*****************************************************************
001600* Longest-known-prefix table for VOCAB-OF(uri).  Searched       *
001700* longest entry first so schema.org beats a shorter w3.org hit. *
001800*****************************************************************
001900 01  WV-VOCAB-TABLE.
002000     05  WV-VOCAB-ENTRY.
002100         10  FILLER PIC X(48) VALUE 'http://schema.org/'.
002200         10  FILLER PIC X(48) VALUE 'https://schema.org/'.
002300         10  FILLER PIC X(48) VALUE
002400                 'http://data-vocabulary.org/'.
002500         10  FILLER PIC X(48) VALUE 'http://ogp.me/ns/'.
002600         10  FILLER PIC X(48) VALUE
002700                 'http://www.w3.org/1999/xhtml/microdata#'.
002800         10  FILLER PIC X(48) VALUE
002900                 'http://rdf.data-vocabulary.org/'.
003000         10  FILLER PIC X(48) VALUE
003100                 'http://purl.org/goodrelations/'.
003200         10  FILLER PIC X(48) VALUE
003300                 'http://microformats.org/'.
003400         10  FILLER PIC X(48) VALUE
003500                 'http://www.w3.org/2000/01/rdf-schema#'.
003600         10  FILLER PIC X(48) VALUE
003700                 'http://xmlns.com/foaf/0.1/'.
003800
003900 01  WV-VOCAB-TABLE-R REDEFINES WV-VOCAB-TABLE.
004000     05  WV-VOCAB-PREFIX OCCURS 10 TIMES
004100                                  PIC  X(48).
004200
004300 01  WV-VOCAB-PREFIX-COUNT        PIC  9(04) COMP VALUE 10.
004400
004500*****************************************************************
004600* Public-suffix table for DOMAIN-OF(url) - two-label suffixes  *
004700* that must be kept whole when reducing a host to its           *
004800* registrable domain (e.g. www.foo.co.uk -> foo.co.uk, not      *
004900* co.uk).  Anything not in this table falls back to the last    *
005000* two dot-separated labels of the host.                         *
005100*****************************************************************
005200 01  WV-SUFFIX-TABLE.
005300     05  WV-SUFFIX-ENTRY.
005400         10  FILLER PIC X(16) VALUE 'co.uk'.
005500         10  FILLER PIC X(16) VALUE 'org.uk'.
005600         10  FILLER PIC X(16) VALUE 'ac.uk'.
005700         10  FILLER PIC X(16) VALUE 'gov.uk'.
005800         10  FILLER PIC X(16) VALUE 'co.jp'.
005900         10  FILLER PIC X(16) VALUE 'ne.jp'.
006000         10  FILLER PIC X(16) VALUE 'com.br'.
006100         10  FILLER PIC X(16) VALUE 'com.au'.
006200         10  FILLER PIC X(16) VALUE 'com.cn'.
006300         10  FILLER PIC X(16) VALUE 'co.nz'.
006400         10  FILLER PIC X(16) VALUE 'co.za'.
006500         10  FILLER PIC X(16) VALUE 'com.mx'.
006600
006700 01  WV-SUFFIX-TABLE-R REDEFINES WV-SUFFIX-TABLE.
006800     05  WV-SUFFIX OCCURS 12 TIMES
006900                                  PIC  X(16).
007000
007100 01  WV-SUFFIX-COUNT              PIC  9(04) COMP VALUE 12.
007200
007300*****************************************************************
007400* Fixed nine-entry locale-tag table for 2110-CLEAN-LINE - each  *
007500* pair is applied in this order, as a literal substring         *
007600* replacement, never as a regular expression.                    *
007700*****************************************************************
007800 01  WV-LOCALE-FROM-TABLE.
007900     05  FILLER PIC X(05) VALUE 'en_US'.
008000     05  FILLER PIC X(05) VALUE 'en_GB'.
008100     05  FILLER PIC X(05) VALUE 'de_DE'.
008200     05  FILLER PIC X(05) VALUE 'pt_br'.
008300     05  FILLER PIC X(05) VALUE 'pt_BR'.
008400     05  FILLER PIC X(05) VALUE 'fr_CA'.
008500     05  FILLER PIC X(05) VALUE 'fr_BE'.
008600     05  FILLER PIC X(05) VALUE 'da_DK'.
008700     05  FILLER PIC X(05) VALUE 'tr_TR'.
008800
008900 01  WV-LOCALE-FROM-R REDEFINES WV-LOCALE-FROM-TABLE.
009000     05  WV-LOCALE-FROM OCCURS 9 TIMES
009100                                  PIC  X(05).
009200
009300*****************************************************************
009400* Replacement tags are padded to the same X(05) width as the    *
009500* FROM table - INSPECT REPLACING ALL requires identical operand *
009600* lengths, and pads a short identifier-3 with spaces rather      *
009700* than shifting the rest of the line, which would corrupt the   *
009800* quad grammar that follows.                                     *
009900*****************************************************************
010000 01  WV-LOCALE-TO-TABLE.
010100     05  FILLER PIC X(05) VALUE 'en   '.
010200     05  FILLER PIC X(05) VALUE 'en   '.
010300     05  FILLER PIC X(05) VALUE 'de   '.
010400     05  FILLER PIC X(05) VALUE 'pt   '.
010500     05  FILLER PIC X(05) VALUE 'pt   '.
010600     05  FILLER PIC X(05) VALUE 'fr   '.
010700     05  FILLER PIC X(05) VALUE 'fr   '.
010800     05  FILLER PIC X(05) VALUE 'da   '.
010900     05  FILLER PIC X(05) VALUE 'tr   '.
011000
011100 01  WV-LOCALE-TO-R REDEFINES WV-LOCALE-TO-TABLE.
011200     05  WV-LOCALE-TO OCCURS 9 TIMES
011300                                  PIC  X(05).
